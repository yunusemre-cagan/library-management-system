000100*****************************************************************         
000110* LICENSED MATERIALS - PROPERTY OF THE INSTALLATION                       
000120* ALL RIGHTS RESERVED                                                     
000130*****************************************************************         
000140 IDENTIFICATION DIVISION.                                                 
000150*****************************************************************         
000160 PROGRAM-ID.    LIBMEMB.                                                  
000170 AUTHOR.        J J SAYLES.                                               
000180 INSTALLATION.  COBOL DEVELOPMENT CENTER.                                 
000190 DATE-WRITTEN.  07/14/94.                                                 
000200 DATE-COMPILED.                                                           
000210 SECURITY.      NON-CONFIDENTIAL.                                         
000220*****************************************************************         
000230* REMARKS.                                                                
000240*    MEMBER ROSTER SERVICE.  LOADS THE USERS MASTER INTO A                
000250*    WORKING TABLE, APPLIES ONE REQUEST PASSED IN THE LINKAGE             
000260*    SECTION (ADD, LIST, FIND BY USER-ID/EMAIL, UPDATE, DELETE),          
000270*    THEN REWRITES THE MASTER WHOLE.  CALLABLE BY LIBLOAN SO THE          
000280*    BORROW/RETURN ENGINE NEVER TOUCHES THE USERS FILE ITSELF.            
000290*                                                                         
000300*    CHANGE LOG.                                                          
000310*    07/14/94  JJS  TKT LB-0002  ORIGINAL PROGRAM.                        
000320*    07/21/94  JJS  TKT LB-0005  ADDED FIND-BY-EMAIL LOOKUP.              
000330*    08/02/94  JJS  TKT LB-0012  CASE-INSENSITIVE EMAIL COMPARE           
000340*                                VIA 900-FOLD-TO-UPPER.                   
000350*    08/22/94  RTW  TKT LB-0016  ADDED 160-DELETE-USER AND THE            
000360*                                605-SCAN-ID-MATCH HELPER IT SHARES       
000370*                                WITH 120-FIND-USER-BY-ID.                
000380*    11/09/98  DPL  TKT LB-0041  RAISED USER TABLE SIZE 200-400           
000390*                                FOR BRANCH CONSOLIDATION.                
000400*    02/17/99  DPL  TKT LB-0044  Y2K - REGISTRATION-DATE FIELD            
000410*                                CONFIRMED CCYYMMDD, NO WINDOWING         
000420*                                LOGIC NEEDED HERE.                       
000430*    06/30/03  MHK  TKT LB-0058  MOVED REPORT HEADING DATE TO             
000440*                                CCYY DISPLAY PER AUDIT REQUEST.          
000450 *    09/14/04  MHK  TKT LB-0063  RENUMBERED TABLE-ENTRY LEVELS TO        
000460 *                                02/03 SO COPY USERREC NESTS UNDER       
000470 *                                THE OCCURS - RS/UT WERE FLOATING        
000480 *                                AS STRAY 01-RECORDS BEFORE THIS.        
000490 *    11/03/04  MHK  TKT LB-0064  DROPPED 170-VERIFY-USER-ACTIVE -        
000500 *                                BUSINESS REVIEW CONFIRMED BORROW        
000510 *                                ONLY CHECKS THE USER EXISTS, NOT        
000520 *                                STATUS.  LIBLOAN NEVER CALLED IT.       
000530 *    02/14/05  MHK  TKT LB-0068  TKT LB-0044 SIGN-OFF WAS WRONG -        
000540A*                               CENTURY WAS STILL HARD-CODED 19.         
000550B*                               MOVED REGISTRATION-DATE STAMP AND        
000560C*                               REPORT HEADER TO NEW 990-GET-            
000570D*                               CURRENT-DATE WITH A REAL SLIDING         
000580E*                               WINDOW (<50=20, ELSE 19).                
000590F*    08/19/05  MHK  TKT LB-0069  AUDIT FINDING - ADD DIDN'T MINT         
000600G*                               A USER-ID WHEN THE CALLER LEFT IT        
000610H*                               BLANK, AND THE ID LOOKUP/DELETE          
000620I*                               PATHS COMPARED USER-ID RAW, NOT          
000630J*                               CASE-FOLDED LIKE EMAIL.  ADDED           
000640K*                               630-GENERATE-USER-ID AND A UT-           
000650L*                               USER-ID-UPPER SHADOW FIELD.              
000660M*    03/02/06  MHK  TKT LB-0070  AUDIT FINDING - 100-ADD-USER            
000670N*                               STAMPED TODAY'S DATE OVER A              
000680O*                               CALLER-SUPPLIED REGISTRATION-DATE        
000690P*                               UNCONDITIONALLY.  NOW ONLY STAMPS        
000700Q*                               WHEN THE INCOMING DATE IS UNSET.         
000710R*    03/02/06  MHK  TKT LB-0071  BROUGHT THE VALIDATION CHAINS IN        
000720S*                               100-ADD-USER, 150-UPDATE-USER AND        
000730T*                               160-DELETE-USER IN LINE WITH THE         
000740U*                               PERFORM...THRU/GO TO nnn-EXIT            
000750V*                               IDIOM LIBLOAN ALREADY USES -             
000760W*                               REJECTS NOW EARLY-EXIT INSTEAD OF        
000770X*                               NESTING THE REST OF THE BODY.            
000780*    08/05/06  MHK  TKT LB-0074  SPECIAL-NAMES TRIMMED TO C01 IS          
000790*                                TOP-OF-FORM ONLY - THE CLASS/UPSI        
000800*                                CLAUSES ADDED LAST YEAR NEVER GOT        
000810*                                WIRED TO ANYTHING.  HEADER WRITE NOW     
000820*                                GOES AFTER ADVANCING TOP-OF-FORM.        
000830*****************************************************************         
000840 ENVIRONMENT DIVISION.                                                    
000850 CONFIGURATION SECTION.                                                   
000860 SOURCE-COMPUTER.  IBM-390.                                               
000870 OBJECT-COMPUTER.  IBM-390.                                               
000880 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.                                   
000890 INPUT-OUTPUT SECTION.                                                    
000900 FILE-CONTROL.                                                            
000910     SELECT USERFILE  ASSIGN TO USERFILE                                  
000920            ORGANIZATION IS LINE SEQUENTIAL                               
000930            FILE STATUS  IS WS-USERFILE-STATUS.                           
000940     SELECT USERRPT   ASSIGN TO USERRPT                                   
000950            ORGANIZATION IS LINE SEQUENTIAL                               
000960            FILE STATUS  IS WS-USERRPT-STATUS.                            
000970*****************************************************************         
000980 DATA DIVISION.                                                           
000990 FILE SECTION.                                                            
001000*****************************************************************         
001010 FD  USERFILE                                                             
001020     RECORDING MODE IS F                                                  
001030     LABEL RECORDS ARE STANDARD.                                          
001040 COPY USERREC REPLACING ==:TAG:== BY ==UF==.                              
001050*                                                                         
001060 FD  USERRPT                                                              
001070     RECORDING MODE IS F                                                  
001080     LABEL RECORDS ARE STANDARD.                                          
001090 01  USERRPT-RECORD                 PIC X(132).                           
001100*****************************************************************         
001110 WORKING-STORAGE SECTION.                                                 
001120*****************************************************************         
001130*    STANDALONE SCALARS - NOT PART OF ANY GROUP, SO CARRIED AS            
001140*    77-LEVEL ITEMS PER SHOP CONVENTION, AHEAD OF THE 01 RECORDS.         
001150 77  WS-TODAY-CENTURY               PIC 9(02) VALUE ZERO.                 
001160*                                                                         
001170 01  WS-FILE-STATUSES.                                                    
001180     05  WS-USERFILE-STATUS         PIC X(02) VALUE SPACES.               
001190         88  WS-USERFILE-OK               VALUE '00'.                     
001200     05  WS-USERRPT-STATUS          PIC X(02) VALUE SPACES.               
001210         88  WS-USERRPT-OK                VALUE '00'.                     
001220     05  FILLER                     PIC X(01) VALUE SPACES.               
001230*                                                                         
001240 01  WS-SWITCHES.                                                         
001250     05  WS-USERFILE-EOF-SW         PIC X(01) VALUE 'N'.                  
001260         88  USERFILE-AT-EOF               VALUE 'Y'.                     
001270     05  WS-FOUND-SW                PIC X(01) VALUE 'N'.                  
001280         88  WS-RECORD-FOUND               VALUE 'Y'.                     
001290     05  FILLER                     PIC X(01) VALUE SPACES.               
001300*                                                                         
001310 01  WS-COUNTERS.                                                         
001320     05  WS-USER-COUNT              PIC S9(05) COMP-3 VALUE +0.           
001330     05  WS-TABLE-IX                PIC S9(05) COMP   VALUE +0.           
001340     05  WS-FOUND-IX                PIC S9(05) COMP   VALUE +0.           
001350     05  WS-MAX-USERS               PIC S9(05) COMP   VALUE +400.         
001360     05  WS-SEQUENCE-NBR            PIC S9(04) COMP   VALUE +0.           
001370     05  FILLER                     PIC X(01) VALUE SPACES.               
001380*                                                                         
001390 01  SYSTEM-DATE-AND-TIME.                                                
001400     05  CURRENT-DATE.                                                    
001410         10  CURRENT-YEAR-2         PIC 9(02).                            
001420         10  CURRENT-MONTH          PIC 9(02).                            
001430         10  CURRENT-DAY            PIC 9(02).                            
001440     05  CURRENT-TIME.                                                    
001450         10  CURRENT-HOUR           PIC 9(02).                            
001460         10  CURRENT-MINUTE         PIC 9(02).                            
001470A        10  CURRENT-SECOND         PIC 9(02).                            
001480B        10  CURRENT-HNDSEC         PIC 9(02).                            
001490C    05  FILLER                     PIC X(01) VALUE SPACES.               
001500 01  WS-TODAY-CCYYMMDD.                                                   
001510     05  WS-TODAY-CCYY              PIC 9(04).                            
001520     05  WS-TODAY-MM                PIC 9(02).                            
001530     05  WS-TODAY-DD                PIC 9(02).                            
001540 01  WS-TODAY-N REDEFINES WS-TODAY-CCYYMMDD PIC 9(08).                    
001550 01  WS-SEQ-DISPLAY                 PIC 9(04) VALUE ZERO.                 
001560 01  WS-RECORD-ID-WORK              PIC X(36) VALUE SPACES.               
001570*                                                                         
001580 01  WS-UPPER-WORK-AREAS.                                                 
001590     05  WS-UPPER-IN                PIC X(100) VALUE SPACES.              
001600     05  WS-UPPER-OUT               PIC X(100) VALUE SPACES.              
001610     05  WS-SEARCH-ID-UPPER         PIC X(36) VALUE SPACES.               
001620     05  FILLER                     PIC X(01) VALUE SPACES.               
001630*                                                                         
001640* USER TABLE - THE IN-MEMORY WORKING SET THE WHOLE FILE IS READ           
001650* INTO AT ENTRY AND REWRITTEN FROM AT EXIT, PER THE EXTRACT/              
001660* MERGE/REPLACE CONTRACT ON THE USERS FILE.                               
001670 01  USER-TABLE.                                                          
001680     02  USER-TABLE-ENTRY OCCURS 400 TIMES                                
001690                           INDEXED BY UT-IX.                              
001700         COPY USERREC REPLACING                                           
001710              ==01  :TAG:-USER-RECORD== BY ==03  UT-USER-RECORD==         
001720              ==:TAG:==                 BY ==UT==.                        
001730*                                                                         
001740 COPY USERREC REPLACING ==:TAG:== BY ==WU==.                              
001750*                                                                         
001760*        *******************                                              
001770*            report lines                                                 
001780*        *******************                                              
001790 01  RPT-HEADER1.                                                         
001800     05  FILLER                     PIC X(38)                             
001810              VALUE 'MEMBER ROSTER LISTING        DATE: '.                
001820     05  FILLER                     PIC X(02) VALUE SPACES.               
001830     05  RPT-HDR-MM                 PIC 99.                               
001840     05  FILLER                     PIC X     VALUE '/'.                  
001850     05  RPT-HDR-DD                 PIC 99.                               
001860     05  FILLER                     PIC X     VALUE '/'.                  
001870     05  RPT-HDR-CCYY               PIC 9999.                             
001880     05  FILLER                     PIC X(78) VALUE SPACES.               
001890 01  RPT-USER-COLUMN-HDR.                                                 
001900     05  FILLER   PIC X(10) VALUE 'USER ID'.                              
001910     05  FILLER   PIC X(30) VALUE 'FULL NAME'.                            
001920     05  FILLER   PIC X(28) VALUE 'EMAIL'.                                
001930     05  FILLER   PIC X(16) VALUE 'PHONE'.                                
001940     05  FILLER   PIC X(26) VALUE 'ADDRESS'.                              
001950     05  FILLER   PIC X(12) VALUE 'REGISTERED'.                           
001960     05  FILLER   PIC X(10) VALUE 'STATUS'.                               
001970 01  RPT-USER-DETAIL.                                                     
001980     05  RPT-USER-ID                PIC X(10).                            
001990     05  RPT-FULL-NAME              PIC X(30).                            
002000     05  RPT-EMAIL                  PIC X(28).                            
002010     05  RPT-PHONE                  PIC X(16).                            
002020     05  RPT-ADDRESS                PIC X(26).                            
002030     05  RPT-REG-DATE               PIC 9999/99/99.                       
002040     05  FILLER                     PIC X(01) VALUE SPACES.               
002050     05  RPT-STATUS                 PIC X(09).                            
002060 01  RPT-USER-COUNT-LINE.                                                 
002070     05  FILLER                     PIC X(20)                             
002080              VALUE 'TOTAL MEMBERS LISTED:'.                              
002090     05  RPT-TOTAL-USERS            PIC ZZZZ9.                            
002100     05  FILLER                     PIC X(107) VALUE SPACES.              
002110*****************************************************************         
002120 LINKAGE SECTION.                                                         
002130*****************************************************************         
002140* REQUEST/RESPONSE BLOCK PASSED BY THE CALLER (LIBLOAN, OR ANY            
002150* OTHER PROGRAM MAINTAINING THE MEMBER ROSTER).                           
002160 01  LM-REQUEST-BLOCK.                                                    
002170     05  LM-REQUEST-FUNCTION        PIC X(10).                            
002180         88  LM-FUNC-ADD                  VALUE 'ADD'.                    
002190         88  LM-FUNC-LIST                 VALUE 'LIST'.                   
002200         88  LM-FUNC-FIND-ID              VALUE 'FIND-ID'.                
002210         88  LM-FUNC-FIND-EMAIL           VALUE 'FIND-EMAIL'.             
002220         88  LM-FUNC-UPDATE               VALUE 'UPDATE'.                 
002230         88  LM-FUNC-DELETE               VALUE 'DELETE'.                 
002240     05  LM-SEARCH-TEXT             PIC X(100).                           
002250     05  LM-RESPONSE-CODE           PIC X(02).                            
002260         88  LM-RESP-OK                   VALUE '00'.                     
002270         88  LM-RESP-DUPLICATE            VALUE '01'.                     
002280         88  LM-RESP-NOT-FOUND            VALUE '02'.                     
002290         88  LM-RESP-NOT-ACTIVE           VALUE '03'.                     
002300     05  LM-MATCH-COUNT             PIC S9(05) COMP-3.                    
002310 COPY USERREC REPLACING ==:TAG:== BY ==RQ==.                              
002320 01  LM-RESULT-USERS.                                                     
002330     02  LM-RESULT-ENTRY OCCURS 400 TIMES INDEXED BY LM-RESULT-IX.        
002340         COPY USERREC REPLACING                                           
002350              ==01  :TAG:-USER-RECORD== BY ==03  RS-USER-RECORD==         
002360              ==:TAG:==                 BY ==RS==.                        
002370*****************************************************************         
002380 PROCEDURE DIVISION USING LM-REQUEST-BLOCK, RQ-USER-RECORD,               
002390                           LM-RESULT-USERS.                               
002400*****************************************************************         
002410*                                                                         
002420 000-MAIN.                                                                
002430*    A SINGLE CALL DOES A SINGLE FUNCTION AND RETURNS - THIS IS WHY       
002440*    THE EVALUATE BELOW HAS NO FALL-THROUGH BETWEEN FUNCTION CODES;       
002450*    EACH WHEN IS A CLOSED DOOR, NOT A STEP IN A SEQUENCE.                
002460*    DRIVER - LOADS THE USER TABLE FROM USERFILE, DISPATCHES ON           
002470*    LM-FUNCTION-CODE, REWRITES USERFILE ON THE WAY OUT.  SAME            
002480*    OPEN/PROCESS/CLOSE SHAPE AS LIBBOOK (TKT LB-0041).                   
002490     PERFORM 700-OPEN-AND-LOAD-USERS.                                     
002500     MOVE '00' TO LM-RESPONSE-CODE.                                       
002510     MOVE ZERO TO LM-MATCH-COUNT.                                         
002520     EVALUATE TRUE                                                        
002530         WHEN LM-FUNC-ADD                                                 
002540             PERFORM 100-ADD-USER THRU 100-EXIT                           
002550         WHEN LM-FUNC-LIST                                                
002560             PERFORM 110-LIST-ALL-USERS                                   
002570         WHEN LM-FUNC-FIND-ID                                             
002580             PERFORM 120-FIND-USER-BY-ID                                  
002590         WHEN LM-FUNC-FIND-EMAIL                                          
002600             PERFORM 130-FIND-USER-BY-EMAIL                               
002610         WHEN LM-FUNC-UPDATE                                              
002620             PERFORM 150-UPDATE-USER THRU 150-EXIT                        
002630         WHEN LM-FUNC-DELETE                                              
002640             PERFORM 160-DELETE-USER THRU 160-EXIT                        
002650         WHEN OTHER                                                       
002660             MOVE '02' TO LM-RESPONSE-CODE                                
002670     END-EVALUATE.                                                        
002680     PERFORM 790-REWRITE-USER-FILE.                                       
002690     GOBACK.                                                              
002700*                                                                         
002710 100-ADD-USER.                                                            
002720*    BATCH FLOW USERSERVICE STEP 2 - REJECT ON DUPLICATE EMAIL,           
002730*    ELSE STAMP REGISTRATION-DATE (UNLESS THE CALLER ALREADY SET          
002740*    IT) AND APPEND, DEFAULT ACTIVE.  A BLANK INCOMING USER-ID IS         
002750*    FILLED IN BY 630-GENERATE-USER-ID (TKT LB-0069) - THE CALLER         
002760*    MAY SUPPLY ITS OWN ID OR LEAVE IT BLANK AND LET THE ROSTER           
002770*    MINT ONE.  REJECTS NOW EARLY-EXIT TO 100-EXIT INSTEAD OF             
002780*    NESTING THE REST OF THE PARAGRAPH IN ELSE (TKT LB-0071).             
002790     MOVE RQ-EMAIL TO WS-UPPER-IN.                                        
002800     PERFORM 900-FOLD-TO-UPPER.                                           
002810     MOVE WS-UPPER-OUT(1:60) TO RQ-EMAIL-UPPER.                           
002820     PERFORM 600-FIND-TABLE-IX-BY-EMAIL.                                  
002830     IF WS-RECORD-FOUND                                                   
002840         MOVE '01' TO LM-RESPONSE-CODE                                    
002850         GO TO 100-EXIT                                                   
002860     END-IF.                                                              
002870     IF WS-USER-COUNT >= WS-MAX-USERS                                     
002880         MOVE '02' TO LM-RESPONSE-CODE                                    
002890         GO TO 100-EXIT                                                   
002900     END-IF.                                                              
002910     ADD 1 TO WS-USER-COUNT.                                              
002920     SET UT-IX TO WS-USER-COUNT.                                          
002930     MOVE RQ-USER-RECORD TO USER-TABLE-ENTRY(UT-IX).                      
002940     IF RQ-USER-ID = SPACES                                               
002950         PERFORM 630-GENERATE-USER-ID                                     
002960         MOVE WS-RECORD-ID-WORK TO UT-USER-ID(UT-IX)                      
002970         MOVE WS-RECORD-ID-WORK TO UT-USER-ID-UPPER(UT-IX)                
002980     ELSE                                                                 
002990         MOVE RQ-USER-ID TO WS-UPPER-IN                                   
003000         PERFORM 900-FOLD-TO-UPPER                                        
003010         MOVE WS-UPPER-OUT(1:36) TO UT-USER-ID-UPPER(UT-IX)               
003020     END-IF.                                                              
003030     MOVE RQ-EMAIL-UPPER TO UT-EMAIL-UPPER(UT-IX).                        
003040     MOVE 'ACTIVE   '    TO UT-STATUS(UT-IX).                             
003050*    TKT LB-0070 - A CALLER-SUPPLIED REGISTRATION-DATE IS KEPT AS         
003060*    GIVEN; THE CURRENT-DATE STAMP ONLY APPLIES WHEN IT ARRIVES           
003070*    UNSET, PER SPEC - THE STAMP MUST NOT DISCARD AN INCOMING DATE.       
003080     IF RQ-REGISTRATION-DATE-N = ZERO                                     
003090         PERFORM 610-STAMP-REGISTRATION-DATE                              
003100         MOVE WS-TODAY-CCYY TO UT-REG-CCYY(UT-IX)                         
003110         MOVE WS-TODAY-MM   TO UT-REG-MM(UT-IX)                           
003120         MOVE WS-TODAY-DD   TO UT-REG-DD(UT-IX)                           
003130     ELSE                                                                 
003140         MOVE RQ-REG-CCYY   TO UT-REG-CCYY(UT-IX)                         
003150         MOVE RQ-REG-MM     TO UT-REG-MM(UT-IX)                           
003160         MOVE RQ-REG-DD     TO UT-REG-DD(UT-IX)                           
003170     END-IF.                                                              
003180*                                                                         
003190 100-EXIT.                                                                
003200     EXIT.                                                                
003210*                                                                         
003220 110-LIST-ALL-USERS.                                                      
003230*    NO STATUS FILTER HERE - A SUSPENDED OR EXPIRED MEMBER STILL SHOWS    
003240*    UP ON THE FULL ROSTER DUMP.  STATUS ONLY MATTERS TO LIBLOAN WHEN     
003250*    IT DECIDES WHETHER A BORROW REQUEST MAY PROCEED.                     
003260*    BATCH FLOW USERSERVICE STEP 3 - UNFILTERED DUMP.                     
003270     MOVE ZERO TO WS-TABLE-IX.                                            
003280     PERFORM 620-COPY-ALL-TO-RESULT                                       
003290             VARYING WS-TABLE-IX FROM 1 BY 1                              
003300             UNTIL WS-TABLE-IX > WS-USER-COUNT.                           
003310     MOVE WS-USER-COUNT TO LM-MATCH-COUNT.                                
003320     PERFORM 810-PRINT-USER-LISTING.                                      
003330*                                                                         
003340 120-FIND-USER-BY-ID.                                                     
003350*    USER-ID IS THE ROSTER'S KEY (MINTED BY 630-GENERATE-USER-ID OR       
003360*    SUPPLIED BY THE CALLER AT ADD TIME) SO THIS IS AN EXACT-MATCH        
003370*    LOOKUP, NOT A SUBSTRING SEARCH LIKE THE TITLE/AUTHOR SCANS OVER      
003380*    IN LIBBOOK - A MEMBERSHIP NUMBER IS TYPED IN FULL OR NOT AT ALL.     
003390*    BATCH FLOW USERSERVICE STEP 4 - EXACT MATCH ON USER-ID, CASE-        
003400*    INSENSITIVE VIA 900-FOLD-TO-UPPER, SAME AS EVERY OTHER KEY           
003410*    COMPARE IN THIS PROGRAM (TKT LB-0069).                               
003420     MOVE RQ-USER-ID TO WS-UPPER-IN.                                      
003430     PERFORM 900-FOLD-TO-UPPER.                                           
003440     MOVE WS-UPPER-OUT(1:36) TO WS-SEARCH-ID-UPPER.                       
003450     MOVE ZERO TO WS-FOUND-IX WS-TABLE-IX.                                
003460     MOVE 'N' TO WS-FOUND-SW.                                             
003470     PERFORM 605-SCAN-ID-MATCH                                            
003480             VARYING WS-TABLE-IX FROM 1 BY 1                              
003490             UNTIL WS-TABLE-IX > WS-USER-COUNT                            
003500                OR WS-RECORD-FOUND.                                       
003510     IF WS-RECORD-FOUND                                                   
003520         MOVE USER-TABLE-ENTRY(WS-FOUND-IX)                               
003530                                TO LM-RESULT-ENTRY(1)                     
003540         MOVE 1 TO LM-MATCH-COUNT                                         
003550     ELSE                                                                 
003560         MOVE '02' TO LM-RESPONSE-CODE                                    
003570     END-IF.                                                              
003580*                                                                         
003590 130-FIND-USER-BY-EMAIL.                                                  
003600*    EMAIL IS UNIQUE BUT NOT THE PRIMARY KEY - 615-CHECK-EMAIL-CLASH      
003610*    ENFORCES THAT UNIQUENESS AT ADD/UPDATE TIME, SO THIS LOOKUP CAN      
003620*    TRUST THAT AT MOST ONE ROW WILL EVER MATCH.                          
003630*    BATCH FLOW USERSERVICE STEP 5 - CASE-INSENSITIVE EXACT               
003640*    MATCH ON EMAIL.                                                      
003650     MOVE LM-SEARCH-TEXT TO WS-UPPER-IN.                                  
003660     PERFORM 900-FOLD-TO-UPPER.                                           
003670     PERFORM 600-FIND-TABLE-IX-BY-EMAIL.                                  
003680     IF WS-RECORD-FOUND                                                   
003690         MOVE USER-TABLE-ENTRY(WS-FOUND-IX)                               
003700                                TO LM-RESULT-ENTRY(1)                     
003710         MOVE 1 TO LM-MATCH-COUNT                                         
003720     ELSE                                                                 
003730         MOVE '02' TO LM-RESPONSE-CODE                                    
003740     END-IF.                                                              
003750*                                                                         
003760 150-UPDATE-USER.                                                         
003770*    BATCH FLOW USERSERVICE STEP 6 - USER-ID/REGISTRATION-DATE            
003780*    IMMUTABLE.  EMAIL CHANGE STILL CHECKED FOR UNIQUENESS.  ID           
003790*    LOOKUP IS CASE-INSENSITIVE, SAME AS 120/160 (TKT LB-0069).           
003800*    NOT-FOUND AND DUPLICATE-EMAIL BOTH NOW EARLY-EXIT TO                 
003810*    150-EXIT (TKT LB-0071).                                              
003820     MOVE RQ-USER-ID TO WS-UPPER-IN.                                      
003830     PERFORM 900-FOLD-TO-UPPER.                                           
003840     MOVE WS-UPPER-OUT(1:36) TO WS-SEARCH-ID-UPPER.                       
003850     MOVE ZERO TO WS-FOUND-IX WS-TABLE-IX.                                
003860     MOVE 'N' TO WS-FOUND-SW.                                             
003870     PERFORM 605-SCAN-ID-MATCH                                            
003880             VARYING WS-TABLE-IX FROM 1 BY 1                              
003890             UNTIL WS-TABLE-IX > WS-USER-COUNT                            
003900                OR WS-RECORD-FOUND.                                       
003910     IF NOT WS-RECORD-FOUND                                               
003920         MOVE '02' TO LM-RESPONSE-CODE                                    
003930         GO TO 150-EXIT                                                   
003940     END-IF.                                                              
003950     SET UT-IX TO WS-FOUND-IX.                                            
003960     MOVE RQ-FIRST-NAME     TO UT-FIRST-NAME(UT-IX).                      
003970     MOVE RQ-LAST-NAME      TO UT-LAST-NAME(UT-IX).                       
003980     MOVE RQ-PHONE-NUMBER   TO UT-PHONE-NUMBER(UT-IX).                    
003990     MOVE RQ-ADDRESS        TO UT-ADDRESS(UT-IX).                         
004000     MOVE RQ-STATUS         TO UT-STATUS(UT-IX).                          
004010     MOVE RQ-EMAIL TO WS-UPPER-IN.                                        
004020     PERFORM 900-FOLD-TO-UPPER.                                           
004030     PERFORM 615-CHECK-EMAIL-CLASH.                                       
004040     IF LM-RESP-DUPLICATE                                                 
004050         MOVE '01' TO LM-RESPONSE-CODE                                    
004060         GO TO 150-EXIT                                                   
004070     END-IF.                                                              
004080     MOVE RQ-EMAIL       TO UT-EMAIL(UT-IX).                              
004090     MOVE WS-UPPER-OUT(1:60) TO UT-EMAIL-UPPER(UT-IX).                    
004100     MOVE USER-TABLE-ENTRY(UT-IX) TO LM-RESULT-ENTRY(1).                  
004110*                                                                         
004120 150-EXIT.                                                                
004130     EXIT.                                                                
004140*                                                                         
004150 160-DELETE-USER.                                                         
004160*    A HARD REMOVE, NOT A STATUS FLIP TO 'EXPIRED' - THIS SHOP TREATS     
004170*    SUSPENSION AND EXPIRY AS THINGS A MEMBER DOES, AND DELETE AS         
004180*    SOMETHING THE ROSTER DOES WHEN THE ROW SHOULD NEVER HAVE             
004190*    EXISTED OR IS BEING PURGED OUTRIGHT.                                 
004200*    BATCH FLOW USERSERVICE STEP 7 - REMOVE FROM TABLE, COMPACT.          
004210*    LOCATE BY USER-ID, CASE-INSENSITIVE (TKT LB-0069).  NOT-             
004220*    FOUND NOW EARLY-EXITS TO 160-EXIT (TKT LB-0071).                     
004230     MOVE RQ-USER-ID TO WS-UPPER-IN.                                      
004240     PERFORM 900-FOLD-TO-UPPER.                                           
004250     MOVE WS-UPPER-OUT(1:36) TO WS-SEARCH-ID-UPPER.                       
004260     MOVE ZERO TO WS-FOUND-IX WS-TABLE-IX.                                
004270     MOVE 'N' TO WS-FOUND-SW.                                             
004280     PERFORM 605-SCAN-ID-MATCH                                            
004290             VARYING WS-TABLE-IX FROM 1 BY 1                              
004300             UNTIL WS-TABLE-IX > WS-USER-COUNT                            
004310                OR WS-RECORD-FOUND.                                       
004320     IF NOT WS-RECORD-FOUND                                               
004330         MOVE '02' TO LM-RESPONSE-CODE                                    
004340         GO TO 160-EXIT                                                   
004350     END-IF.                                                              
004360     PERFORM 650-COMPACT-TABLE.                                           
004370*                                                                         
004380 160-EXIT.                                                                
004390     EXIT.                                                                
004400*                                                                         
004410 600-FIND-TABLE-IX-BY-EMAIL.                                              
004420*    LINEAR SCAN OVER USER-TABLE, SAME SHAPE AS LIBBOOK'S ISBN SCAN -     
004430*    NO SECONDARY INDEX, BECAUSE THE WHOLE TABLE FITS IN WORKING          
004440*    STORAGE FOR THE LIFE OF ONE CALL.                                    
004450*    SHARES THE SCAN SHAPE WITH 605-SCAN-ID-MATCH BUT STAYS A SEPARATE    
004460*    PARAGRAPH - EMAIL-UPPER AND USER-ID-UPPER ARE DIFFERENT COLUMNS      
004470*    AND THIS SHOP WRITES ONE SCAN PER COLUMN, NOT A GENERIC ONE.         
004480*    EMAIL LOOKUP - USED BY ADD (DUPLICATE CHECK) AND BY THE              
004490*    FIND-BY-EMAIL FUNCTION.  CASE-INSENSITIVE, LIKE EVERY                
004500*    OTHER KEY COMPARE IN THIS PROGRAM.                                   
004510     MOVE 'N' TO WS-FOUND-SW.                                             
004520     MOVE ZERO TO WS-FOUND-IX WS-TABLE-IX.                                
004530     PERFORM 607-SCAN-EMAIL-MATCH                                         
004540             VARYING WS-TABLE-IX FROM 1 BY 1                              
004550             UNTIL WS-TABLE-IX > WS-USER-COUNT                            
004560                OR WS-RECORD-FOUND.                                       
004570*                                                                         
004580 605-SCAN-ID-MATCH.                                                       
004590*    EXACT MATCH, NOT SUBSTRING - A MEMBERSHIP NUMBER IS EITHER RIGHT     
004600*    OR WRONG, UNLIKE A BOOK TITLE WHICH A PATRON MIGHT TYPE PART OF.     
004610*    ONE ROW OF THE ID SCAN - UPPERCASED USER-ID COMPARE.                 
004620     IF UT-USER-ID-UPPER(WS-TABLE-IX) = WS-SEARCH-ID-UPPER                
004630         MOVE 'Y' TO WS-FOUND-SW                                          
004640         MOVE WS-TABLE-IX TO WS-FOUND-IX                                  
004650     END-IF.                                                              
004660*                                                                         
004670 607-SCAN-EMAIL-MATCH.                                                    
004680*    ONE ROW OF THE EMAIL SCAN, SHARED BY 600 AND 615.                    
004690     IF UT-EMAIL-UPPER(WS-TABLE-IX) = WS-UPPER-OUT(1:60)                  
004700         MOVE 'Y' TO WS-FOUND-SW                                          
004710         MOVE WS-TABLE-IX TO WS-FOUND-IX                                  
004720     END-IF.                                                              
004730*                                                                         
004740 610-STAMP-REGISTRATION-DATE.                                             
004750*    ONLY CALLED WHEN THE INCOMING REGISTRATION-DATE IS UNSET - A         
004760*    CALLER BACKFILLING HISTORY (A CONVERSION RUN, SAY) SUPPLIES ITS      
004770*    OWN DATE AND THIS PARAGRAPH NEVER RUNS FOR THAT ROW.                 
004780*    TODAY'S DATE FOR A NEW USER ROW WHOSE REGISTRATION-DATE              
004790*    ARRIVED UNSET - SEE THE GUARD IN 100-ADD-USER (TKT LB-0070).         
004800     PERFORM 990-GET-CURRENT-DATE.                                        
004810*                                                                         
004820 615-CHECK-EMAIL-CLASH.                                                   
004830*    CALLED FROM 150-UPDATE-USER ONLY - 100-ADD-USER HAS ITS OWN          
004840*    DUPLICATE CHECK AT THE TOP BECAUSE ADD HAS NO EXISTING ROW TO        
004850*    EXCLUDE FROM THE SCAN, WHICH AN UPDATE MUST DO FOR ITSELF.           
004860*    A USER MAY KEEP THEIR OWN EMAIL UNCHANGED; ONLY A CLASH              
004870*    WITH A DIFFERENT USER-ID IS A DUPLICATE.                             
004880     MOVE '00' TO LM-RESPONSE-CODE.                                       
004890     MOVE ZERO TO WS-FOUND-IX.                                            
004900     PERFORM 607-SCAN-EMAIL-MATCH                                         
004910             VARYING WS-TABLE-IX FROM 1 BY 1                              
004920             UNTIL WS-TABLE-IX > WS-USER-COUNT                            
004930                OR WS-RECORD-FOUND.                                       
004940     IF WS-RECORD-FOUND                                                   
004950         IF UT-USER-ID-UPPER(WS-FOUND-IX) NOT = WS-SEARCH-ID-UPPER        
004960             MOVE '01' TO LM-RESPONSE-CODE                                
004970         END-IF                                                           
004980     END-IF.                                                              
004990*                                                                         
005000A630-GENERATE-USER-ID.                                                    
005010B*   SEQUENCE-STAMPED IDENTIFIER FOR A BLANK INCOMING USER-ID -           
005020C*   SAME TECHNIQUE LIBLOAN USES FOR ITS RECORD-ID (TKT LB-0069).         
005030D*   NOT A TRUE UUID, BUT UNIQUE FOR THE LIFE OF ONE RUN, WHICH IS        
005040E*   ALL A SINGLE-TRANSACTION BATCH INVOCATION EVER NEEDS.                
005050F    PERFORM 990-GET-CURRENT-DATE.                                        
005060G    ACCEPT CURRENT-TIME FROM TIME.                                       
005070H    ADD 1 TO WS-SEQUENCE-NBR.                                            
005080I    MOVE WS-SEQUENCE-NBR TO WS-SEQ-DISPLAY.                              
005090J    MOVE SPACES TO WS-RECORD-ID-WORK.                                    
005100K    STRING 'UM' WS-TODAY-CENTURY CURRENT-YEAR-2 CURRENT-MONTH            
005110L           CURRENT-DAY CURRENT-HOUR CURRENT-MINUTE                       
005120M           CURRENT-SECOND WS-SEQ-DISPLAY                                 
005130N           DELIMITED BY SIZE INTO WS-RECORD-ID-WORK.                     
005140O*                                                                        
005150 620-COPY-ALL-TO-RESULT.                                                  
005160*    USED ONLY BY 110-LIST-ALL-USERS - EVERY OTHER CALLER NEEDS AT        
005170*    MOST ONE MATCHING ROW AND MOVES IT DIRECTLY RATHER THAN GOING        
005180*    THROUGH THIS COPY LOOP.                                              
005190*    UNFILTERED LIST - ONE TABLE ROW IN, ONE RESULT ROW OUT.              
005200     SET UT-IX TO WS-TABLE-IX.                                            
005210     SET LM-RESULT-IX TO WS-TABLE-IX.                                     
005220     MOVE USER-TABLE-ENTRY(UT-IX) TO LM-RESULT-ENTRY(LM-RESULT-IX)        
005230*                                                                         
005240 650-COMPACT-TABLE.                                                       
005250*    SAME SHIFT-DOWN SHAPE AS LIBBOOK'S 650 - NOT SHARED AS A             
005260*    SUBPROGRAM BECAUSE THE TWO TABLES ARE DIFFERENT RECORD TYPES         
005270*    AND THIS SHOP WRITES ONE COMPACTOR PER TABLE, NOT A GENERIC ONE.     
005280*    SAME HOLE-CLOSING SHIFT AS LIBBOOK'S 650 - KEPT AS ITS OWN COPY      
005290*    RATHER THAN A CALLED SUBPROGRAM BECAUSE THE TABLE ITS ROWS AND       
005300*    OCCURS BOUND ARE DIFFERENT TYPES (USER-TABLE VS BOOK-TABLE).         
005310*    DELETE LEAVES NO HOLE - SAME SHIFT-THE-TAIL-UP TECHNIQUE             
005320*    AS LIBBOOK'S 650 PARAGRAPH.                                          
005330     PERFORM 655-SHIFT-ONE-DOWN                                           
005340             VARYING WS-TABLE-IX FROM WS-FOUND-IX BY 1                    
005350             UNTIL WS-TABLE-IX >= WS-USER-COUNT.                          
005360     SUBTRACT 1 FROM WS-USER-COUNT.                                       
005370*                                                                         
005380 655-SHIFT-ONE-DOWN.                                                      
005390*    ONE SLOT OF THE SHIFT.                                               
005400     SET UT-IX TO WS-TABLE-IX.                                            
005410     COMPUTE WS-FOUND-IX = WS-TABLE-IX + 1.                               
005420     MOVE USER-TABLE-ENTRY(WS-FOUND-IX) TO USER-TABLE-ENTRY(UT-IX)        
005430*                                                                         
005440 700-OPEN-AND-LOAD-USERS.                                                 
005450*    USERFILE OPEN INPUT THEN OUTPUT ON REWRITE, LIKE BOOKFILE AND        
005460*    LOANFILE - A LINE SEQUENTIAL FILE HAS NO OPEN I-O MODE ON THIS       
005470*    COMPILER, SO READ-ALL/REWRITE-ALL IS THE ONLY UPDATE PATTERN.        
005480*    USERFILE IS LOADED WHOLE AND REWRITTEN WHOLE, SAME CONTRACT AS       
005490*    LIBBOOK'S BOOKS FILE - NEITHER PROGRAM SUPPORTS A READ WITHOUT A     
005500*    MATCHING REWRITE AT THE END OF THE CALL.                             
005510*    STARTUP - READS USERFILE INTO USER-TABLE-ENTRY UP FRONT.             
005520*    '35' ON THE OPEN MEANS NO ROSTER YET, NOT AN ERROR.                  
005530     MOVE ZERO TO WS-USER-COUNT.                                          
005540     MOVE 'N' TO WS-USERFILE-EOF-SW.                                      
005550     OPEN INPUT USERFILE.                                                 
005560     IF WS-USERFILE-STATUS = '35'                                         
005570         MOVE 'Y' TO WS-USERFILE-EOF-SW                                   
005580     ELSE                                                                 
005590         IF NOT WS-USERFILE-OK                                            
005600             DISPLAY 'LIBMEMB - ERROR OPENING USERFILE, RC='              
005610                     WS-USERFILE-STATUS                                   
005620             MOVE 'Y' TO WS-USERFILE-EOF-SW                               
005630         END-IF                                                           
005640     END-IF.                                                              
005650     PERFORM 710-READ-USER-RECORD                                         
005660             UNTIL USERFILE-AT-EOF                                        
005670                OR WS-USER-COUNT >= WS-MAX-USERS.                         
005680     IF WS-USERFILE-STATUS NOT = '35'                                     
005690         CLOSE USERFILE                                                   
005700     END-IF.                                                              
005710*                                                                         
005720 710-READ-USER-RECORD.                                                    
005730*    ONE GET OF THE LOAD LOOP.                                            
005740     READ USERFILE INTO WU-USER-RECORD                                    
005750         AT END MOVE 'Y' TO WS-USERFILE-EOF-SW.                           
005760     IF NOT USERFILE-AT-EOF                                               
005770         ADD 1 TO WS-USER-COUNT                                           
005780         SET UT-IX TO WS-USER-COUNT                                       
005790         MOVE WU-USER-RECORD TO USER-TABLE-ENTRY(UT-IX)                   
005800     END-IF.                                                              
005810*                                                                         
005820 790-REWRITE-USER-FILE.                                                   
005830*    REWRITES EVERY ROW, INCLUDING ONES THIS CALL NEVER TOUCHED -         
005840*    THE ALTERNATIVE, A PARTIAL REWRITE, WOULD NEED A KEYED FILE          
005850*    ORGANIZATION THIS SHOP HAS NEVER USED FOR THE MASTER FILES.          
005860*    END-OF-RUN - WHOLE TABLE WRITTEN BACK, REPLACING USERFILE.           
005870     OPEN OUTPUT USERFILE.                                                
005880     MOVE ZERO TO WS-TABLE-IX.                                            
005890     PERFORM 795-WRITE-ONE-USER                                           
005900             VARYING WS-TABLE-IX FROM 1 BY 1                              
005910             UNTIL WS-TABLE-IX > WS-USER-COUNT.                           
005920     CLOSE USERFILE.                                                      
005930*                                                                         
005940 795-WRITE-ONE-USER.                                                      
005950*    ONE PUT OF THE REWRITE LOOP.                                         
005960     SET UT-IX TO WS-TABLE-IX.                                            
005970     MOVE USER-TABLE-ENTRY(UT-IX) TO WU-USER-RECORD.                      
005980     WRITE UF-USER-RECORD FROM WU-USER-RECORD.                            
005990*                                                                         
006000 800-INIT-REPORT.                                                         
006010*    SAME REPORT-HEADER SKELETON AS LIBBOOK AND LIBLOAN - ONE SHARED      
006020*    LOOK ACROSS ALL THREE REPORTS, EVEN THOUGH EACH PROGRAM OWNS         
006030*    ITS OWN COPY OF THE PARAGRAPH.                                       
006040*    HEADING DATE COMES FROM 990-GET-CURRENT-DATE, NOT FROM ANY ONE       
006050*    MEMBER'S REGISTRATION-DATE - THE REPORT IS A SNAPSHOT OF TODAY,      
006060*    NOT OF WHEN ANY PARTICULAR ROW WAS WRITTEN.                          
006070*    REPORTS / USER LISTING - PAGE HEADER AND COLUMN HEADER.              
006080     PERFORM 990-GET-CURRENT-DATE.                                        
006090     MOVE WS-TODAY-CCYY    TO RPT-HDR-CCYY.                               
006100     MOVE WS-TODAY-MM      TO RPT-HDR-MM.                                 
006110     MOVE WS-TODAY-DD      TO RPT-HDR-DD.                                 
006120     OPEN OUTPUT USERRPT.                                                 
006130     WRITE USERRPT-RECORD FROM RPT-HEADER1                                
006140         AFTER ADVANCING TOP-OF-FORM.                                     
006150     WRITE USERRPT-RECORD FROM RPT-USER-COLUMN-HDR AFTER 2.               
006160*                                                                         
006170 810-PRINT-USER-LISTING.                                                  
006180*    SUSPENDED/EXPIRED MEMBERS PRINT WITH EVERYONE ELSE HERE - THE        
006190*    FULL ROSTER DUMP HAS NO STATUS FILTER, UNLIKE A BORROW REQUEST       
006200*    OVER IN LIBLOAN, WHICH WOULD CARE.                                   
006210*    REPORTS / USER LISTING - ONE LINE PER MEMBER, NO CONTROL             
006220*    BREAKS.                                                              
006230     PERFORM 800-INIT-REPORT.                                             
006240     MOVE ZERO TO WS-TABLE-IX.                                            
006250     PERFORM 815-PRINT-ONE-USER-LINE                                      
006260             VARYING WS-TABLE-IX FROM 1 BY 1                              
006270             UNTIL WS-TABLE-IX > LM-MATCH-COUNT.                          
006280     MOVE LM-MATCH-COUNT TO RPT-TOTAL-USERS.                              
006290     WRITE USERRPT-RECORD FROM RPT-USER-COUNT-LINE AFTER 2.               
006300     CLOSE USERRPT.                                                       
006310*                                                                         
006320 815-PRINT-ONE-USER-LINE.                                                 
006330*    PHONE AND ADDRESS ARE ON THE MASTER RECORD BUT NOT ON THIS           
006340*    LISTING - THE ROSTER REPORT IS AN AUDIT VIEW, NOT A MAILING          
006350*    LIST, SO ONLY THE IDENTIFYING AND STATUS COLUMNS PRINT.              
006360     SET LM-RESULT-IX TO WS-TABLE-IX.                                     
006370     MOVE RS-USER-ID(LM-RESULT-IX)      TO RPT-USER-ID.                   
006380     MOVE SPACES TO RPT-FULL-NAME.                                        
006390     STRING RS-FIRST-NAME(LM-RESULT-IX) ' '                               
006400            RS-LAST-NAME(LM-RESULT-IX)                                    
006410            DELIMITED BY SIZE INTO RPT-FULL-NAME.                         
006420     MOVE RS-EMAIL(LM-RESULT-IX)        TO RPT-EMAIL.                     
006430     MOVE RS-PHONE-NUMBER(LM-RESULT-IX) TO RPT-PHONE.                     
006440     MOVE RS-ADDRESS(LM-RESULT-IX)      TO RPT-ADDRESS.                   
006450     MOVE RS-REGISTRATION-DATE-N(LM-RESULT-IX) TO RPT-REG-DATE.           
006460     MOVE RS-STATUS(LM-RESULT-IX)       TO RPT-STATUS.                    
006470     WRITE USERRPT-RECORD FROM RPT-USER-DETAIL.                           
006480*                                                                         
006490 900-FOLD-TO-UPPER.                                                       
006500*    ERA-STANDARD CASE FOLD - INSPECT CONVERTING, NOT AN                  
006510*    INTRINSIC FUNCTION.  USED FOR EVERY CASE-INSENSITIVE KEY             
006520*    COMPARE (EMAIL).                                                     
006530     MOVE WS-UPPER-IN TO WS-UPPER-OUT.                                    
006540     INSPECT WS-UPPER-OUT                                                 
006550             CONVERTING                                                   
006560             'abcdefghijklmnopqrstuvwxyz'                                 
006570          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                
006580*                                                                         
006590 990-GET-CURRENT-DATE.                                                    
006600*    SAME SLIDING-CENTURY ROUTINE AS LIBBOOK AND LIBLOAN - KEPT           
006610*    IDENTICAL ACROSS ALL THREE PROGRAMS SO A FUTURE WINDOW CHANGE        
006620*    IS THREE EDITS, NOT A GUESSING GAME ABOUT WHICH ONE DRIFTED.         
006630*    SINGLE SOURCE FOR TODAY'S DATE - SLIDES THE CENTURY OFF THE          
006640*    TWO-DIGIT YEAR RETURNED BY ACCEPT ... FROM DATE (TKT LB-0068).       
006650     ACCEPT CURRENT-DATE FROM DATE.                                       
006660     IF CURRENT-YEAR-2 < 50                                               
006670         MOVE 20 TO WS-TODAY-CENTURY                                      
006680     ELSE                                                                 
006690         MOVE 19 TO WS-TODAY-CENTURY                                      
006700     END-IF.                                                              
006710     MOVE WS-TODAY-CENTURY TO WS-TODAY-CCYY(1:2).                         
006720     MOVE CURRENT-YEAR-2   TO WS-TODAY-CCYY(3:2).                         
006730     MOVE CURRENT-MONTH    TO WS-TODAY-MM.                                
006740     MOVE CURRENT-DAY      TO WS-TODAY-DD.                                
