000100*****************************************************************         
000110* LICENSED MATERIALS - PROPERTY OF THE INSTALLATION                       
000120* ALL RIGHTS RESERVED                                                     
000130*****************************************************************         
000140 IDENTIFICATION DIVISION.                                                 
000150*****************************************************************         
000160 PROGRAM-ID.    LIBLOAN.                                                  
000170 AUTHOR.        J J SAYLES.                                               
000180 INSTALLATION.  COBOL DEVELOPMENT CENTER.                                 
000190 DATE-WRITTEN.  07/18/94.                                                 
000200 DATE-COMPILED.                                                           
000210 SECURITY.      NON-CONFIDENTIAL.                                         
000220*****************************************************************         
000230* REMARKS.                                                                
000240*    BORROW / RETURN TRANSACTION ENGINE.  LOADS THE BORROWINGS            
000250*    LEDGER INTO A WORKING TABLE, APPLIES ONE REQUEST PASSED IN           
000260*    THE LINKAGE SECTION (BORROW, RETURN, LIST-ALL, LIST-ACTIVE-          
000270*    FOR-USER, LIST-OVERDUE, IS-BORROWED), THEN REWRITES THE              
000280*    LEDGER WHOLE.  CALLS LIBBOOK TO LOOK UP AND ADJUST STOCK AND         
000290*    LIBMEMB TO VERIFY THE BORROWING USER - THIS PROGRAM NEVER            
000300*    OPENS THE BOOKS OR USERS FILES DIRECTLY.                             
000310*                                                                         
000320*    CHANGE LOG.                                                          
000330*    07/18/94  JJS  TKT LB-0003  ORIGINAL PROGRAM.                        
000340*    07/25/94  JJS  TKT LB-0006  ADDED 410-LIST-OVERDUE-LOANS.            
000350*    08/05/94  JJS  TKT LB-0013  ONE-OUTSTANDING-LOAN-PER-ISBN            
000360*                                CHECK ADDED TO 200-BORROW-BOOK.          
000370*    08/22/94  RTW  TKT LB-0017  WIRED CALLS TO LIBBOOK/LIBMEMB           
000380*                                IN PLACE OF DIRECT FILE ACCESS.          
000390*    01/06/95  JJS  TKT LB-0020  TABLE-DRIVEN CALENDAR ARITHMETIC         
000400*                                FOR DUE-DATE, NO EPOCH FUNCTIONS.        
000410*    03/14/95  RTW  TKT LB-0024  CASE-FOLD ISBN BEFORE LEDGER             
000420*                                COMPARE VIA 900-FOLD-TO-UPPER.           
000430*    11/09/98  DPL  TKT LB-0042  RAISED LOAN TABLE SIZE 500-1000          
000440*                                FOR BRANCH CONSOLIDATION.                
000450*    02/17/99  DPL  TKT LB-0045  Y2K - BORROW/DUE/RETURN DATE             
000460*                                FIELDS CONFIRMED CCYYMMDD, LEAP          
000470*                                YEAR TEST RE-VERIFIED FOR 2000.          
000480*    06/30/03  MHK  TKT LB-0059  MOVED REPORT HEADING DATE TO             
000490*                                CCYY DISPLAY PER AUDIT REQUEST.          
000500*    09/14/04  MHK  TKT LB-0063  RENUMBERED TABLE-ENTRY LEVELS TO         
000510*                                02/03 SO COPY LOANREC NESTS UNDER        
000520*                                THE OCCURS - RS/NT WERE FLOATING         
000530*                                AS STRAY 01-RECORDS BEFORE THIS.         
000540*    02/11/05  MHK  TKT LB-0067  CENTURY WAS HARD-CODED 19 - MOVED        
000550*                                ALL DATE-FETCH SITES TO A SINGLE         
000560*                                990-GET-CURRENT-DATE, SLIDING            
000570*                                CENTURY WINDOW (<50=20, ELSE 19).        
000580*    03/02/06  MHK  TKT LB-0073  000-MAIN WAS PERFORMING                  
000590*                                200-BORROW-BOOK AND 300-RETURN-          
000600*                                BOOK WITHOUT THE THRU ON THE             
000610*                                EXIT PARAGRAPH - THE GO TO 200-          
000620*                                EXIT/300-EXIT INSIDE THEM FELL           
000630*                                OUTSIDE THE PERFORMED RANGE.             
000640*                                ADDED THRU 200-EXIT/300-EXIT.            
000650*    08/05/06  MHK  TKT LB-0074  SPECIAL-NAMES TRIMMED TO C01 IS          
000660*                                TOP-OF-FORM ONLY - THE CLASS/UPSI        
000670*                                CLAUSES ADDED LAST YEAR NEVER GOT        
000680*                                WIRED TO ANYTHING.  HEADER WRITE NOW     
000690*                                GOES AFTER ADVANCING TOP-OF-FORM.        
000700*    08/19/06  MHK  TKT LB-0075  815/825 WERE PRINTING THE RAW ISBN       
000710*                                AND USER-ID UNDER THE 'BOOK TITLE        
000720*                                (ISBN)' / 'BORROWER (EMAIL)' COLUMN      
000730*                                HEADINGS INSTEAD OF THE TITLE AND        
000740*                                NAME THOSE HEADINGS PROMISE.  ADDED      
000750*                                530/535 TO CALL LIBBOOK/LIBMEMB PER      
000760*                                PRINT LINE AND RESOLVE BOTH COLUMNS;     
000770*                                WIDENED THE DETAIL LINE TO SUIT.         
000780*****************************************************************         
000790 ENVIRONMENT DIVISION.                                                    
000800 CONFIGURATION SECTION.                                                   
000810 SOURCE-COMPUTER.  IBM-390.                                               
000820 OBJECT-COMPUTER.  IBM-390.                                               
000830 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.                                   
000840 INPUT-OUTPUT SECTION.                                                    
000850 FILE-CONTROL.                                                            
000860     SELECT LOANFILE  ASSIGN TO LOANFILE                                  
000870            ORGANIZATION IS LINE SEQUENTIAL                               
000880            FILE STATUS  IS WS-LOANFILE-STATUS.                           
000890     SELECT LOANRPT   ASSIGN TO LOANRPT                                   
000900            ORGANIZATION IS LINE SEQUENTIAL                               
000910            FILE STATUS  IS WS-LOANRPT-STATUS.                            
000920*****************************************************************         
000930 DATA DIVISION.                                                           
000940 FILE SECTION.                                                            
000950*****************************************************************         
000960 FD  LOANFILE                                                             
000970     RECORDING MODE IS F                                                  
000980     LABEL RECORDS ARE STANDARD.                                          
000990 COPY LOANREC REPLACING ==:TAG:== BY ==NF==.                              
001000*                                                                         
001010 FD  LOANRPT                                                              
001020     RECORDING MODE IS F                                                  
001030     LABEL RECORDS ARE STANDARD.                                          
001040 01  LOANRPT-RECORD                 PIC X(190).                           
001050*****************************************************************         
001060 WORKING-STORAGE SECTION.                                                 
001070*****************************************************************         
001080*    STANDALONE SCALARS - NOT PART OF ANY GROUP, SO CARRIED AS            
001090*    77-LEVEL ITEMS PER SHOP CONVENTION, AHEAD OF THE 01 RECORDS.         
001100 77  WS-TODAY-CENTURY               PIC 9(02) VALUE ZERO.                 
001110 77  WS-SEQ-DISPLAY                 PIC 9(04) VALUE ZERO.                 
001120 77  WS-RECORD-ID-WORK              PIC X(36) VALUE SPACES.               
001130*                                                                         
001140 01  WS-FILE-STATUSES.                                                    
001150     05  WS-LOANFILE-STATUS         PIC X(02) VALUE SPACES.               
001160         88  WS-LOANFILE-OK               VALUE '00'.                     
001170     05  WS-LOANRPT-STATUS          PIC X(02) VALUE SPACES.               
001180         88  WS-LOANRPT-OK                VALUE '00'.                     
001190     05  FILLER                     PIC X(01) VALUE SPACES.               
001200*                                                                         
001210 01  WS-SWITCHES.                                                         
001220     05  WS-LOANFILE-EOF-SW         PIC X(01) VALUE 'N'.                  
001230         88  LOANFILE-AT-EOF               VALUE 'Y'.                     
001240     05  WS-FOUND-SW                PIC X(01) VALUE 'N'.                  
001250         88  WS-RECORD-FOUND               VALUE 'Y'.                     
001260     05  WS-LEAP-YEAR-SW            PIC X(01) VALUE 'N'.                  
001270         88  WS-IS-LEAP-YEAR               VALUE 'Y'.                     
001280     05  FILLER                     PIC X(01) VALUE SPACES.               
001290*                                                                         
001300 01  WS-COUNTERS.                                                         
001310     05  WS-LOAN-COUNT              PIC S9(05) COMP-3 VALUE +0.           
001320     05  WS-TABLE-IX                PIC S9(05) COMP   VALUE +0.           
001330     05  WS-FOUND-IX                PIC S9(05) COMP   VALUE +0.           
001340     05  WS-MATCH-COUNT             PIC S9(05) COMP-3 VALUE +0.           
001350     05  WS-MAX-LOANS               PIC S9(05) COMP   VALUE +1000.        
001360     05  WS-SEQUENCE-NBR            PIC S9(04) COMP   VALUE +0.           
001370     05  FILLER                     PIC X(01) VALUE SPACES.               
001380*                                                                         
001390 01  SYSTEM-DATE-AND-TIME.                                                
001400     05  CURRENT-DATE.                                                    
001410         10  CURRENT-YEAR-2         PIC 9(02).                            
001420         10  CURRENT-MONTH          PIC 9(02).                            
001430         10  CURRENT-DAY            PIC 9(02).                            
001440     05  CURRENT-TIME.                                                    
001450         10  CURRENT-HOUR           PIC 9(02).                            
001460         10  CURRENT-MINUTE         PIC 9(02).                            
001470         10  CURRENT-SECOND         PIC 9(02).                            
001480         10  CURRENT-HNDSEC         PIC 9(02).                            
001490     05  FILLER                     PIC X(01) VALUE SPACES.               
001500 01  WS-TODAY-CCYYMMDD.                                                   
001510     05  WS-TODAY-CCYY              PIC 9(04).                            
001520     05  WS-TODAY-MM                PIC 9(02).                            
001530     05  WS-TODAY-DD                PIC 9(02).                            
001540 01  WS-TODAY-N REDEFINES WS-TODAY-CCYYMMDD PIC 9(08).                    
001550*                                                                         
001560* CALENDAR WORK AREA FOR 950-ADD-DAYS-TO-DATE.  NO INTRINSIC              
001570* DATE FUNCTIONS ARE AVAILABLE ON THIS RELEASE OF THE COMPILER,           
001580* SO DUE-DATE IS COMPUTED ONE CALENDAR DAY AT A TIME AGAINST A            
001590* TABLE OF DAYS PER MONTH, WITH A LEAP-YEAR TEST FOR FEBRUARY.            
001600 01  WS-CALENDAR-WORK.                                                    
001610     05  WS-WORK-CCYY               PIC 9(04).                            
001620     05  WS-WORK-MM                 PIC 9(02).                            
001630     05  WS-WORK-DD                 PIC 9(02).                            
001640     05  WS-DAYS-TO-ADD             PIC S9(05) COMP.                      
001650     05  WS-DAYS-THIS-MONTH         PIC S9(02) COMP.                      
001660     05  WS-DIV-WORK                PIC S9(07) COMP.                      
001670     05  WS-REM-4                   PIC S9(07) COMP.                      
001680     05  WS-REM-100                 PIC S9(07) COMP.                      
001690     05  WS-REM-400                 PIC S9(07) COMP.                      
001700     05  FILLER                     PIC X(01) VALUE SPACES.               
001710 01  WS-DUE-DATE-BUILD.                                                   
001720     05  WS-DUE-BUILD-CCYY          PIC 9(04).                            
001730     05  WS-DUE-BUILD-MM            PIC 9(02).                            
001740     05  WS-DUE-BUILD-DD            PIC 9(02).                            
001750 01  WS-DUE-DATE-BUILD-N REDEFINES WS-DUE-DATE-BUILD PIC 9(08).           
001760 01  DAYS-IN-MONTH-TABLE.                                                 
001770     05  FILLER                     PIC 9(02) VALUE 31.                   
001780     05  FILLER                     PIC 9(02) VALUE 28.                   
001790     05  FILLER                     PIC 9(02) VALUE 31.                   
001800     05  FILLER                     PIC 9(02) VALUE 30.                   
001810     05  FILLER                     PIC 9(02) VALUE 31.                   
001820     05  FILLER                     PIC 9(02) VALUE 30.                   
001830     05  FILLER                     PIC 9(02) VALUE 31.                   
001840     05  FILLER                     PIC 9(02) VALUE 31.                   
001850     05  FILLER                     PIC 9(02) VALUE 30.                   
001860     05  FILLER                     PIC 9(02) VALUE 31.                   
001870     05  FILLER                     PIC 9(02) VALUE 30.                   
001880     05  FILLER                     PIC 9(02) VALUE 31.                   
001890 01  DAYS-IN-MONTH-TABLE-R REDEFINES DAYS-IN-MONTH-TABLE.                 
001900     05  DIM-ENTRY OCCURS 12 TIMES INDEXED BY DIM-IX                      
001910                    PIC 9(02).                                            
001920*                                                                         
001930 01  WS-UPPER-WORK-AREAS.                                                 
001940     05  WS-UPPER-IN                PIC X(100) VALUE SPACES.              
001950     05  WS-UPPER-OUT               PIC X(100) VALUE SPACES.              
001960     05  FILLER                     PIC X(01) VALUE SPACES.               
001970*                                                                         
001980* REPORT-LINE WORK AREAS - THE LISTING DOES NOT CARRY TITLE OR            
001990* USER NAME IN THE LOAN RECORD, SO 530/535 BUILD THE DISPLAY              
002000* TEXT HERE ONE ROW AT A TIME, FROM A LIVE LIBBOOK/LIBMEMB CALL.          
002010 01  WS-RPT-LOOKUP-AREAS.                                                 
002020     05  WS-RPT-BOOK-COL            PIC X(55) VALUE SPACES.               
002030     05  WS-RPT-BORROWER-COL        PIC X(70) VALUE SPACES.               
002040     05  FILLER                     PIC X(01) VALUE SPACES.               
002050*                                                                         
002060* LOAN TABLE - THE IN-MEMORY WORKING SET THE WHOLE FILE IS READ           
002070* INTO AT ENTRY AND REWRITTEN FROM AT EXIT, PER THE EXTRACT/              
002080* MERGE/REPLACE CONTRACT ON THE BORROWINGS FILE.                          
002090 01  LOAN-TABLE.                                                          
002100     02  LOAN-TABLE-ENTRY OCCURS 1000 TIMES                               
002110                           INDEXED BY NT-IX.                              
002120         COPY LOANREC REPLACING                                           
002130              ==01  :TAG:-LOAN-RECORD== BY ==03  NT-LOAN-RECORD==         
002140              ==:TAG:==                 BY ==NT==.                        
002150*                                                                         
002160 COPY LOANREC REPLACING ==:TAG:== BY ==WN==.                              
002170*                                                                         
002180* LOCAL MIRROR OF THE LIBBOOK LINKAGE, BYTE FOR BYTE, SO THIS             
002190* PROGRAM CAN CALL LIBBOOK WITHOUT SHARING ITS COPYBOOK-LESS              
002200* LINKAGE NAMES.  PARAMETER ORDER AND SIZES MUST STAY IN STEP             
002210* WITH LIBBOOK'S PROCEDURE DIVISION USING CLAUSE.                         
002220 01  LN-BOOK-REQ-BLOCK.                                                   
002230     05  LN-BR-FUNCTION             PIC X(10).                            
002240     05  LN-BR-SEARCH-TEXT          PIC X(100).                           
002250     05  LN-BR-STOCK-DELTA          PIC S9(03) COMP-3.                    
002260     05  LN-BR-RESPONSE-CODE        PIC X(02).                            
002270     05  LN-BR-MATCH-COUNT          PIC S9(05) COMP-3.                    
002280 COPY BOOKREC REPLACING ==:TAG:== BY ==LB==.                              
002290 01  LN-BOOK-RESULTS.                                                     
002300     02  LN-BOOK-RESULT-ENTRY OCCURS 500 TIMES                            
002310                              INDEXED BY LN-BOOK-RS-IX.                   
002320         COPY BOOKREC REPLACING                                           
002330              ==01  :TAG:-BOOK-RECORD== BY ==03  LR-BOOK-RECORD==         
002340              ==:TAG:==                 BY ==LR==.                        
002350*                                                                         
002360* LOCAL MIRROR OF THE LIBMEMB LINKAGE - SAME CONVENTION AS ABOVE.         
002370 01  LN-USER-REQ-BLOCK.                                                   
002380     05  LN-UR-FUNCTION             PIC X(10).                            
002390     05  LN-UR-SEARCH-TEXT          PIC X(100).                           
002400     05  LN-UR-RESPONSE-CODE        PIC X(02).                            
002410     05  LN-UR-MATCH-COUNT          PIC S9(05) COMP-3.                    
002420 COPY USERREC REPLACING ==:TAG:== BY ==LM==.                              
002430 01  LN-USER-RESULTS.                                                     
002440     02  LN-USER-RESULT-ENTRY OCCURS 400 TIMES                            
002450                              INDEXED BY LN-USER-RS-IX.                   
002460         COPY USERREC REPLACING                                           
002470              ==01  :TAG:-USER-RECORD== BY ==03  UR-USER-RECORD==         
002480              ==:TAG:==                 BY ==UR==.                        
002490*                                                                         
002500*        *******************                                              
002510*            report lines                                                 
002520*        *******************                                              
002530 01  RPT-HEADER1.                                                         
002540     05  FILLER                     PIC X(38)                             
002550              VALUE 'BORROWING LEDGER LISTING     DATE: '.                
002560     05  FILLER                     PIC X(02) VALUE SPACES.               
002570     05  RPT-HDR-MM                 PIC 99.                               
002580     05  FILLER                     PIC X     VALUE '/'.                  
002590     05  RPT-HDR-DD                 PIC 99.                               
002600     05  FILLER                     PIC X     VALUE '/'.                  
002610     05  RPT-HDR-CCYY               PIC 9999.                             
002620     05  FILLER                     PIC X(01) VALUE SPACES.               
002630     05  RPT-HDR-TITLE              PIC X(15).                            
002640     05  FILLER                     PIC X(62) VALUE SPACES.               
002650 01  RPT-LOAN-COLUMN-HDR.                                                 
002660     05  FILLER   PIC X(20) VALUE 'RECORD ID'.                            
002670     05  FILLER   PIC X(55) VALUE 'BOOK TITLE (ISBN)'.                    
002680     05  FILLER   PIC X(70) VALUE 'BORROWER (EMAIL)'.                     
002690     05  FILLER   PIC X(12) VALUE 'BORROW DT'.                            
002700     05  FILLER   PIC X(12) VALUE 'DUE DT'.                               
002710     05  FILLER   PIC X(12) VALUE 'RETURN DT'.                            
002720     05  FILLER   PIC X(08) VALUE 'STATUS'.                               
002730 01  RPT-LOAN-DETAIL.                                                     
002740     05  RPT-RECORD-ID              PIC X(20).                            
002750     05  RPT-BOOK-TITLE-ISBN        PIC X(55).                            
002760     05  RPT-BORROWER               PIC X(70).                            
002770     05  RPT-BORROW-DT              PIC 9999/99/99.                       
002780     05  FILLER                     PIC X(02) VALUE SPACES.               
002790     05  RPT-DUE-DT                 PIC 9999/99/99.                       
002800     05  FILLER                     PIC X(02) VALUE SPACES.               
002810     05  RPT-RETURN-DT              PIC X(10).                            
002820     05  FILLER                     PIC X(02) VALUE SPACES.               
002830     05  RPT-LOAN-STATUS            PIC X(08).                            
002840 01  RPT-LOAN-COUNT-LINE.                                                 
002850     05  FILLER                     PIC X(20)                             
002860              VALUE 'TOTAL LOANS LISTED:'.                                
002870     05  RPT-TOTAL-LOANS            PIC ZZZZ9.                            
002880     05  FILLER                     PIC X(107) VALUE SPACES.              
002890*****************************************************************         
002900 LINKAGE SECTION.                                                         
002910*****************************************************************         
002920* REQUEST/RESPONSE BLOCK FOR THE BORROW/RETURN ENGINE.  THIS              
002930* PROGRAM IS A SINGLE-TRANSACTION-PER-CALL SERVICE, SAME SHAPE            
002940* AS LIBBOOK AND LIBMEMB.                                                 
002950 01  LN-REQUEST-BLOCK.                                                    
002960     05  LN-REQUEST-FUNCTION        PIC X(10).                            
002970         88  LN-FUNC-BORROW               VALUE 'BORROW'.                 
002980         88  LN-FUNC-RETURN               VALUE 'RETURN'.                 
002990         88  LN-FUNC-LIST-ALL             VALUE 'LIST'.                   
003000         88  LN-FUNC-LIST-ACTIVE          VALUE 'LIST-ACTV'.              
003010         88  LN-FUNC-LIST-OVERDUE         VALUE 'LIST-OVER'.              
003020         88  LN-FUNC-IS-BORROWED          VALUE 'IS-BORROW'.              
003030     05  LN-REQUEST-USER-EMAIL      PIC X(60).                            
003040     05  LN-REQUEST-USER-ID         PIC X(36).                            
003050     05  LN-REQUEST-BOOK-ISBN       PIC X(20).                            
003060     05  LN-REQUEST-LOAN-DAYS       PIC S9(03) COMP-3.                    
003070     05  LN-RESPONSE-CODE           PIC X(02).                            
003080         88  LN-RESP-OK                   VALUE '00'.                     
003090         88  LN-RESP-NO-SUCH-USER         VALUE '01'.                     
003100         88  LN-RESP-NO-SUCH-BOOK         VALUE '02'.                     
003110         88  LN-RESP-OUT-OF-STOCK         VALUE '03'.                     
003120         88  LN-RESP-ALREADY-BORROWED     VALUE '04'.                     
003130         88  LN-RESP-NO-LOAN-FOUND        VALUE '05'.                     
003140     05  LN-MATCH-COUNT             PIC S9(05) COMP-3.                    
003150     05  LN-BOOK-BORROWED-FLAG      PIC X(01).                            
003160         88  LN-BOOK-IS-BORROWED          VALUE 'Y'.                      
003170 01  LN-RESULT-LOANS.                                                     
003180     02  LN-RESULT-ENTRY OCCURS 1000 TIMES                                
003190                          INDEXED BY LN-RESULT-IX.                        
003200         COPY LOANREC REPLACING                                           
003210              ==01  :TAG:-LOAN-RECORD== BY ==03  RS-LOAN-RECORD==         
003220              ==:TAG:==                 BY ==RS==.                        
003230*****************************************************************         
003240 PROCEDURE DIVISION USING LN-REQUEST-BLOCK, LN-RESULT-LOANS.              
003250*****************************************************************         
003260*                                                                         
003270 000-MAIN.                                                                
003280*    DRIVER - LOADS THE LOAN LEDGER FROM LOANFILE, DISPATCHES             
003290*    ON LN-FUNCTION-CODE, REWRITES LOANFILE ON THE WAY OUT.               
003300*    BORROW/RETURN ALSO REACH ACROSS TO LIBMEMB AND LIBBOOK               
003310*    VIA CALL (TKT LB-0073).                                              
003320     PERFORM 700-OPEN-AND-LOAD-LOANS.                                     
003330     MOVE '00' TO LN-RESPONSE-CODE.                                       
003340     MOVE ZERO TO LN-MATCH-COUNT.                                         
003350     MOVE 'N' TO LN-BOOK-BORROWED-FLAG.                                   
003360     EVALUATE TRUE                                                        
003370         WHEN LN-FUNC-BORROW                                              
003380             PERFORM 200-BORROW-BOOK THRU 200-EXIT                        
003390         WHEN LN-FUNC-RETURN                                              
003400             PERFORM 300-RETURN-BOOK THRU 300-EXIT                        
003410         WHEN LN-FUNC-LIST-ALL                                            
003420             PERFORM 110-LIST-ALL-LOANS                                   
003430         WHEN LN-FUNC-LIST-ACTIVE                                         
003440             PERFORM 400-LIST-ACTIVE-LOANS-FOR-USER                       
003450         WHEN LN-FUNC-LIST-OVERDUE                                        
003460             PERFORM 410-LIST-OVERDUE-LOANS                               
003470         WHEN LN-FUNC-IS-BORROWED                                         
003480             PERFORM 420-IS-BOOK-BORROWED                                 
003490         WHEN OTHER                                                       
003500             MOVE '05' TO LN-RESPONSE-CODE                                
003510     END-EVALUATE.                                                        
003520     PERFORM 790-REWRITE-LOAN-FILE.                                       
003530     GOBACK.                                                              
003540*                                                                         
003550 200-BORROW-BOOK.                                                         
003560*    USER AND BOOK ARE VERIFIED BY CALLING LIBMEMB/LIBBOOK RATHER THAN    
003570*    READING THEIR FILES HERE - LIBLOAN OWNS THE LEDGER, NOT THE          
003580*    ROSTER OR THE CATALOGUE, AND A STALE COPY OF EITHER WOULD LET        
003590*    A BORROW GO THROUGH AGAINST A WITHDRAWN BOOK OR A DROPPED USER.      
003600*    BATCH FLOW BORROWINGSERVICE STEP 2 - VERIFY USER, VERIFY             
003610*    BOOK, CHECK STOCK, CHECK FOR AN EXISTING OUTSTANDING LOAN            
003620*    OF THE SAME ISBN, THEN APPEND A NEW BORROWED RECORD.                 
003630     PERFORM 500-LOOKUP-USER-BY-EMAIL.                                    
003640     IF NOT LN-RESP-OK                                                    
003650         GO TO 200-EXIT                                                   
003660     END-IF.                                                              
003670     PERFORM 510-LOOKUP-BOOK-BY-ISBN.                                     
003680     IF NOT LN-RESP-OK                                                    
003690         GO TO 200-EXIT                                                   
003700     END-IF.                                                              
003710     IF LB-AVAILABLE-STOCK <= 0                                           
003720         MOVE '03' TO LN-RESPONSE-CODE                                    
003730         GO TO 200-EXIT                                                   
003740     END-IF.                                                              
003750     MOVE LN-REQUEST-BOOK-ISBN TO WS-UPPER-IN.                            
003760     PERFORM 900-FOLD-TO-UPPER.                                           
003770     MOVE ZERO TO WS-FOUND-IX WS-TABLE-IX.                                
003780     MOVE 'N' TO WS-FOUND-SW.                                             
003790     PERFORM 605-SCAN-OPEN-LOAN-SAME-ISBN                                 
003800             VARYING WS-TABLE-IX FROM 1 BY 1                              
003810             UNTIL WS-TABLE-IX > WS-LOAN-COUNT                            
003820                OR WS-RECORD-FOUND.                                       
003830     IF WS-RECORD-FOUND                                                   
003840         MOVE '04' TO LN-RESPONSE-CODE                                    
003850         GO TO 200-EXIT                                                   
003860     END-IF.                                                              
003870     IF WS-LOAN-COUNT >= WS-MAX-LOANS                                     
003880         MOVE '05' TO LN-RESPONSE-CODE                                    
003890         GO TO 200-EXIT                                                   
003900     END-IF.                                                              
003910     ADD 1 TO WS-LOAN-COUNT.                                              
003920     SET NT-IX TO WS-LOAN-COUNT.                                          
003930     MOVE SPACES TO NT-LOAN-RECORD(NT-IX).                                
003940     PERFORM 630-GENERATE-RECORD-ID.                                      
003950     MOVE WS-RECORD-ID-WORK       TO NT-RECORD-ID(NT-IX).                 
003960     MOVE LN-REQUEST-BOOK-ISBN    TO NT-BOOK-ISBN(NT-IX).                 
003970     MOVE WS-UPPER-OUT(1:20)      TO NT-BOOK-ISBN-UPPER(NT-IX).           
003980     MOVE UR-USER-ID(1)           TO NT-USER-ID(NT-IX).                   
003990     PERFORM 990-GET-CURRENT-DATE.                                        
004000     MOVE WS-TODAY-N              TO NT-BORROW-DATE(NT-IX).               
004010     MOVE WS-TODAY-CCYY           TO WS-WORK-CCYY.                        
004020     MOVE WS-TODAY-MM             TO WS-WORK-MM.                          
004030     MOVE WS-TODAY-DD             TO WS-WORK-DD.                          
004040     MOVE LN-REQUEST-LOAN-DAYS    TO WS-DAYS-TO-ADD.                      
004050     PERFORM 950-ADD-DAYS-TO-DATE.                                        
004060     MOVE WS-WORK-CCYY            TO WS-DUE-BUILD-CCYY.                   
004070     MOVE WS-WORK-MM              TO WS-DUE-BUILD-MM.                     
004080     MOVE WS-WORK-DD              TO WS-DUE-BUILD-DD.                     
004090     MOVE WS-DUE-DATE-BUILD-N     TO NT-DUE-DATE(NT-IX).                  
004100     MOVE ZERO                    TO NT-RETURN-DATE(NT-IX).               
004110     MOVE 'BORROWED'              TO NT-STATUS(NT-IX).                    
004120     PERFORM 520-ADJUST-BOOK-STOCK-MINUS-1.                               
004130 200-EXIT.                                                                
004140     EXIT.                                                                
004150*                                                                         
004160 300-RETURN-BOOK.                                                         
004170*    A RETURN FOR AN ISBN LIBBOOK NO LONGER KNOWS ABOUT (BOOK DELETED     
004180*    SINCE IT WAS BORROWED) STILL CLOSES OUT THE LOAN - THE LEDGER        
004190*    ROW IS THE RECORD OF TRUTH FOR THE LOAN ITSELF; THE STOCK            
004200*    ADJUSTMENT IS A BEST-EFFORT SIDE EFFECT, NOT A CONDITION OF IT.      
004210*    BATCH FLOW BORROWINGSERVICE STEP 3 - LOCATE THE OUTSTANDING          
004220*    LOAN, CLOSE IT OUT, RESTORE ONE UNIT OF STOCK.                       
004230     PERFORM 500-LOOKUP-USER-BY-EMAIL.                                    
004240     IF NOT LN-RESP-OK                                                    
004250         GO TO 300-EXIT                                                   
004260     END-IF.                                                              
004270     MOVE LN-REQUEST-BOOK-ISBN TO WS-UPPER-IN.                            
004280     PERFORM 900-FOLD-TO-UPPER.                                           
004290     MOVE ZERO TO WS-FOUND-IX WS-TABLE-IX.                                
004300     MOVE 'N' TO WS-FOUND-SW.                                             
004310     PERFORM 605-SCAN-OPEN-LOAN-SAME-ISBN                                 
004320             VARYING WS-TABLE-IX FROM 1 BY 1                              
004330             UNTIL WS-TABLE-IX > WS-LOAN-COUNT                            
004340                OR WS-RECORD-FOUND.                                       
004350     IF NOT WS-RECORD-FOUND                                               
004360         MOVE '05' TO LN-RESPONSE-CODE                                    
004370         GO TO 300-EXIT                                                   
004380     END-IF.                                                              
004390     SET NT-IX TO WS-FOUND-IX.                                            
004400     PERFORM 990-GET-CURRENT-DATE.                                        
004410     MOVE WS-TODAY-N       TO NT-RETURN-DATE(NT-IX).                      
004420     MOVE 'RETURNED'       TO NT-STATUS(NT-IX).                           
004430     PERFORM 510-LOOKUP-BOOK-BY-ISBN.                                     
004440     IF LN-RESP-OK                                                        
004450         PERFORM 525-ADJUST-BOOK-STOCK-PLUS-1                             
004460     ELSE                                                                 
004470         DISPLAY 'LIBLOAN - RETURN FOR UNKNOWN ISBN, NO STOCK '           
004480                 'ADJUSTMENT - ISBN=' LN-REQUEST-BOOK-ISBN                
004490         MOVE '00' TO LN-RESPONSE-CODE                                    
004500     END-IF.                                                              
004510 300-EXIT.                                                                
004520     EXIT.                                                                
004530*                                                                         
004540 110-LIST-ALL-LOANS.                                                      
004550*    UNFILTERED MEANS BORROWED AND RETURNED ROWS BOTH PRINT - THIS IS     
004560*    THE FULL AUDIT TRAIL, NOT A CURRENT-STATE VIEW LIKE 400 OR 410.      
004570*    BATCH FLOW BORROWINGSERVICE STEP 4 - UNFILTERED DUMP.                
004580     MOVE ZERO TO WS-TABLE-IX.                                            
004590     PERFORM 620-COPY-ALL-TO-RESULT                                       
004600             VARYING WS-TABLE-IX FROM 1 BY 1                              
004610             UNTIL WS-TABLE-IX > WS-LOAN-COUNT.                           
004620     MOVE WS-LOAN-COUNT TO LN-MATCH-COUNT.                                
004630     MOVE 'ALL LOANS'  TO RPT-HDR-TITLE.                                  
004640     PERFORM 810-PRINT-LOAN-LISTING.                                      
004650*                                                                         
004660 400-LIST-ACTIVE-LOANS-FOR-USER.                                          
004670*    FILTERS ON THE CALLER'S OWN USER-ID, ALREADY RESOLVED BY THE         
004680*    TIME THIS RUNS (LN-FUNC-LIST-ACTIVE DOES NOT GO THROUGH 500 -        
004690*    THE CALLER PASSES THE ID DIRECTLY, NOT AN EMAIL TO LOOK UP).         
004700*    BATCH FLOW BORROWINGSERVICE STEP 5 - USER-ID MATCH AND               
004710*    STATUS = BORROWED.                                                   
004720     MOVE ZERO TO WS-MATCH-COUNT.                                         
004730     MOVE ZERO TO WS-TABLE-IX.                                            
004740     PERFORM 640-SCAN-ACTIVE-FOR-USER                                     
004750             VARYING WS-TABLE-IX FROM 1 BY 1                              
004760             UNTIL WS-TABLE-IX > WS-LOAN-COUNT.                           
004770     MOVE WS-MATCH-COUNT TO LN-MATCH-COUNT.                               
004780     MOVE 'ACTIVE LOANS'  TO RPT-HDR-TITLE.                               
004790     PERFORM 810-PRINT-LOAN-LISTING.                                      
004800*                                                                         
004810 410-LIST-OVERDUE-LOANS.                                                  
004820*    OVERDUE IS COMPUTED AT REPORT TIME AGAINST TODAY'S DATE, NOT         
004830*    STORED AS A STATUS VALUE - A LOAN THAT WAS ON TIME YESTERDAY         
004840*    AND IS LATE TODAY NEEDS NO BATCH STEP TO FLIP ANYTHING.              
004850*    BATCH FLOW BORROWINGSERVICE STEP 6 - STATUS = BORROWED AND           
004860*    DUE-DATE STRICTLY BEFORE TODAY.  RETURN-DATE COLUMN IS               
004870*    OMITTED ON THIS VARIANT (SEE 820-PRINT-OVERDUE-LISTING).             
004880     PERFORM 990-GET-CURRENT-DATE.                                        
004890     MOVE ZERO TO WS-MATCH-COUNT.                                         
004900     MOVE ZERO TO WS-TABLE-IX.                                            
004910     PERFORM 645-SCAN-OVERDUE                                             
004920             VARYING WS-TABLE-IX FROM 1 BY 1                              
004930             UNTIL WS-TABLE-IX > WS-LOAN-COUNT.                           
004940     MOVE WS-MATCH-COUNT TO LN-MATCH-COUNT.                               
004950     PERFORM 820-PRINT-OVERDUE-LISTING.                                   
004960*                                                                         
004970 420-IS-BOOK-BORROWED.                                                    
004980*    ANSWERS FOR THE WHOLE CATALOGUE ENTRY, NOT ONE COPY - THIS           
004990*    LEDGER DOES NOT TRACK COPY-LEVEL SERIAL NUMBERS, ONLY HOW MANY       
005000*    UNITS OF AN ISBN ARE OUT, WHICH 170-ADJUST-BOOK-STOCK OVER IN        
005010*    LIBBOOK IS WHAT ACTUALLY TRACKS.                                     
005020*    BATCH FLOW BORROWINGSERVICE STEP 7 - ANY LEDGER RECORD FOR           
005030*    THIS ISBN WITH STATUS = BORROWED.                                    
005040     MOVE LN-REQUEST-BOOK-ISBN TO WS-UPPER-IN.                            
005050     PERFORM 900-FOLD-TO-UPPER.                                           
005060     MOVE ZERO TO WS-FOUND-IX WS-TABLE-IX.                                
005070     MOVE 'N' TO WS-FOUND-SW.                                             
005080     PERFORM 650-SCAN-ANY-OPEN-LOAN-ISBN                                  
005090             VARYING WS-TABLE-IX FROM 1 BY 1                              
005100             UNTIL WS-TABLE-IX > WS-LOAN-COUNT                            
005110                OR WS-RECORD-FOUND.                                       
005120     IF WS-RECORD-FOUND                                                   
005130         MOVE 'Y' TO LN-BOOK-BORROWED-FLAG                                
005140     ELSE                                                                 
005150         MOVE 'N' TO LN-BOOK-BORROWED-FLAG                                
005160     END-IF.                                                              
005170*                                                                         
005180 500-LOOKUP-USER-BY-EMAIL.                                                
005190*    CROSS-PROGRAM LOOKUP - BUILDS A USERSERVICE REQUEST AND              
005200*    CALLS LIBMEMB DIRECTLY RATHER THAN DUPLICATING THE USER              
005210*    TABLE HERE.  '01' STANDS UNTIL A MATCH COMES BACK.                   
005220     MOVE '01' TO LN-RESPONSE-CODE.                                       
005230     MOVE 'FIND-EMAIL'        TO LN-UR-FUNCTION.                          
005240     MOVE LN-REQUEST-USER-EMAIL TO LN-UR-SEARCH-TEXT.                     
005250     MOVE ZERO                TO LN-UR-MATCH-COUNT.                       
005260     MOVE SPACES               TO LM-USER-RECORD.                         
005270     CALL 'LIBMEMB' USING LN-USER-REQ-BLOCK, LM-USER-RECORD,              
005280                           LN-USER-RESULTS.                               
005290     IF LN-UR-MATCH-COUNT > 0                                             
005300         MOVE '00' TO LN-RESPONSE-CODE                                    
005310     END-IF.                                                              
005320*                                                                         
005330 510-LOOKUP-BOOK-BY-ISBN.                                                 
005340*    CROSS-PROGRAM LOOKUP - SAME SHAPE AS 500, AGAINST                    
005350*    LIBBOOK.  '02' STANDS UNTIL A MATCH COMES BACK.                      
005360     MOVE '02' TO LN-RESPONSE-CODE.                                       
005370     MOVE 'FIND-ISBN'          TO LN-BR-FUNCTION.                         
005380     MOVE LN-REQUEST-BOOK-ISBN TO LN-BR-SEARCH-TEXT.                      
005390     MOVE ZERO                 TO LN-BR-MATCH-COUNT.                      
005400     MOVE ZERO                 TO LN-BR-STOCK-DELTA.                      
005410     MOVE SPACES                TO LB-BOOK-RECORD.                        
005420     CALL 'LIBBOOK' USING LN-BOOK-REQ-BLOCK, LB-BOOK-RECORD,              
005430                           LN-BOOK-RESULTS.                               
005440     IF LN-BR-MATCH-COUNT > 0                                             
005450         MOVE '00' TO LN-RESPONSE-CODE                                    
005460         MOVE LR-BOOK-RECORD(1) TO LB-BOOK-RECORD                         
005470     END-IF.                                                              
005480*                                                                         
005490 520-ADJUST-BOOK-STOCK-MINUS-1.                                           
005500*    ONE UNIT OFF AVAILABLE-STOCK ON A BORROW - LIBBOOK OWNS              
005510*    THE FLOOR-AT-ZERO/CEILING-AT-TOTAL SATURATION LOGIC.                 
005520     MOVE 'ADJ-STOCK'          TO LN-BR-FUNCTION.                         
005530     MOVE LN-REQUEST-BOOK-ISBN TO LN-BR-SEARCH-TEXT.                      
005540     MOVE -1                   TO LN-BR-STOCK-DELTA.                      
005550     MOVE LN-REQUEST-BOOK-ISBN TO LB-ISBN.                                
005560     CALL 'LIBBOOK' USING LN-BOOK-REQ-BLOCK, LB-BOOK-RECORD,              
005570                           LN-BOOK-RESULTS.                               
005580*                                                                         
005590 525-ADJUST-BOOK-STOCK-PLUS-1.                                            
005600*    ONE UNIT BACK ONTO AVAILABLE-STOCK ON A RETURN.                      
005610     MOVE 'ADJ-STOCK'          TO LN-BR-FUNCTION.                         
005620     MOVE LN-REQUEST-BOOK-ISBN TO LN-BR-SEARCH-TEXT.                      
005630     MOVE 1                    TO LN-BR-STOCK-DELTA.                      
005640     MOVE LN-REQUEST-BOOK-ISBN TO LB-ISBN.                                
005650     CALL 'LIBBOOK' USING LN-BOOK-REQ-BLOCK, LB-BOOK-RECORD,              
005660                           LN-BOOK-RESULTS.                               
005670*                                                                         
005680 530-LOOKUP-BOOK-TITLE-FOR-RPT.                                           
005690*    REPORT-ONLY LOOKUP - THE LOAN RECORD CARRIES ONLY THE ISBN           
005700*    KEY, SO 815/825 CALL HERE TO BUILD THE "TITLE (ISBN)"                
005710*    TEXT FOR ONE PRINT LINE.  LN-RESULT-IX POINTS AT THE LOAN            
005720*    TABLE ROW CURRENTLY BEING PRINTED.                                   
005730     MOVE 'FIND-ISBN'              TO LN-BR-FUNCTION.                     
005740     MOVE RS-BOOK-ISBN(LN-RESULT-IX) TO LN-BR-SEARCH-TEXT.                
005750     MOVE ZERO                     TO LN-BR-MATCH-COUNT.                  
005760     MOVE ZERO                     TO LN-BR-STOCK-DELTA.                  
005770     MOVE SPACES                   TO LB-BOOK-RECORD.                     
005780     CALL 'LIBBOOK' USING LN-BOOK-REQ-BLOCK, LB-BOOK-RECORD,              
005790                           LN-BOOK-RESULTS.                               
005800     IF LN-BR-MATCH-COUNT > 0                                             
005810         SET LN-BOOK-RS-IX TO 1                                           
005820         STRING LR-TITLE(LN-BOOK-RS-IX)(1:36) ' ('                        
005830             RS-BOOK-ISBN(LN-RESULT-IX) ')'                               
005840             DELIMITED BY SIZE INTO WS-RPT-BOOK-COL                       
005850     ELSE                                                                 
005860         STRING '(UNKNOWN TITLE) (' RS-BOOK-ISBN(LN-RESULT-IX)            
005870             ')' DELIMITED BY SIZE INTO WS-RPT-BOOK-COL                   
005880     END-IF.                                                              
005890*                                                                         
005900 535-LOOKUP-BORROWER-FOR-RPT.                                             
005910*    SAME SHAPE AS 530, AGAINST LIBMEMB, FOR THE BORROWER                 
005920*    NAME/EMAIL COLUMN OF THE SAME PRINT LINE.                            
005930     MOVE 'FIND-ID'                TO LN-UR-FUNCTION.                     
005940     MOVE RS-USER-ID(LN-RESULT-IX) TO LN-UR-SEARCH-TEXT.                  
005950     MOVE ZERO                     TO LN-UR-MATCH-COUNT.                  
005960     MOVE SPACES                   TO LM-USER-RECORD.                     
005970     CALL 'LIBMEMB' USING LN-USER-REQ-BLOCK, LM-USER-RECORD,              
005980                           LN-USER-RESULTS.                               
005990     IF LN-UR-MATCH-COUNT > 0                                             
006000         SET LN-USER-RS-IX TO 1                                           
006010         STRING UR-FIRST-NAME(LN-USER-RS-IX)(1:16) ' '                    
006020             UR-LAST-NAME(LN-USER-RS-IX)(1:16) ' ('                       
006030             UR-EMAIL(LN-USER-RS-IX)(1:33) ')'                            
006040             DELIMITED BY SIZE INTO WS-RPT-BORROWER-COL                   
006050     ELSE                                                                 
006060         STRING '(UNKNOWN MEMBER) (' RS-USER-ID(LN-RESULT-IX)             
006070             ')' DELIMITED BY SIZE INTO WS-RPT-BORROWER-COL               
006080     END-IF.                                                              
006090*                                                                         
006100 605-SCAN-OPEN-LOAN-SAME-ISBN.                                            
006110*    ONE ROW OF THE OUTSTANDING-LOAN SCAN - SAME ISBN, SAME               
006120*    USER, STILL BORROWED.  USED BY BOTH BORROW AND RETURN.               
006130     IF NT-BOOK-ISBN-UPPER(WS-TABLE-IX) = WS-UPPER-OUT(1:20)              
006140        AND NT-STATUS-BORROWED(WS-TABLE-IX)                               
006150        AND NT-USER-ID(WS-TABLE-IX) = UR-USER-ID(1)                       
006160         MOVE 'Y' TO WS-FOUND-SW                                          
006170         MOVE WS-TABLE-IX TO WS-FOUND-IX                                  
006180     END-IF.                                                              
006190*                                                                         
006200 620-COPY-ALL-TO-RESULT.                                                  
006210*    LIST-ALL IS THE ONLY CALLER THAT WANTS EVERY ROW INCLUDING           
006220*    RETURNED ONES - EVERY OTHER LISTING PARAGRAPH FILTERS BY STATUS      
006230*    IN ITS OWN SCAN PARAGRAPH BEFORE THIS ONE WOULD EVER BE NEEDED.      
006240*    UNFILTERED LIST - ONE LEDGER ROW IN, ONE RESULT ROW OUT.             
006250     SET NT-IX TO WS-TABLE-IX.                                            
006260     SET LN-RESULT-IX TO WS-TABLE-IX.                                     
006270     MOVE NT-LOAN-RECORD(NT-IX) TO RS-LOAN-RECORD(LN-RESULT-IX).          
006280*                                                                         
006290 630-GENERATE-RECORD-ID.                                                  
006300*    RECORD-ID IS MINTED FROM THE CLOCK, NOT A COUNTER FILE - 'LN' PLUS   
006310*    TIMESTAMP PLUS A FOUR-DIGIT SEQUENCE IS UNIQUE WITHIN ONE RUN AND    
006320*    SURVIVES A JOB RESTART WITHOUT A CHECKPOINT FILE TO RECONCILE.       
006330*    SEQUENCE-STAMPED IDENTIFIER - NOT A TRUE UUID, BUT UNIQUE            
006340*    FOR THE LIFE OF ONE RUN, WHICH IS ALL A SINGLE-TRANSACTION           
006350*    BATCH INVOCATION EVER NEEDS.                                         
006360     PERFORM 990-GET-CURRENT-DATE.                                        
006370     ACCEPT CURRENT-TIME FROM TIME.                                       
006380     ADD 1 TO WS-SEQUENCE-NBR.                                            
006390     MOVE WS-SEQUENCE-NBR TO WS-SEQ-DISPLAY.                              
006400     MOVE SPACES TO WS-RECORD-ID-WORK.                                    
006410     STRING 'LN' WS-TODAY-CENTURY CURRENT-YEAR-2 CURRENT-MONTH            
006420            CURRENT-DAY CURRENT-HOUR CURRENT-MINUTE                       
006430            CURRENT-SECOND WS-SEQ-DISPLAY                                 
006440            DELIMITED BY SIZE INTO WS-RECORD-ID-WORK.                     
006450*                                                                         
006460 640-SCAN-ACTIVE-FOR-USER.                                                
006470*    FILTERS ON BOTH USER-ID AND STATUS-BORROWED IN ONE PASS - A          
006480*    RETURNED LOAN FOR THE SAME USER STAYS OFF THE ACTIVE LIST EVEN       
006490*    THOUGH THE USER-ID STILL MATCHES.                                    
006500*    ONE ROW OF THE ACTIVE-LOANS SCAN.                                    
006510     SET NT-IX TO WS-TABLE-IX.                                            
006520     IF NT-USER-ID(NT-IX) = LN-REQUEST-USER-ID                            
006530        AND NT-STATUS-BORROWED(NT-IX)                                     
006540         ADD 1 TO WS-MATCH-COUNT                                          
006550         SET LN-RESULT-IX TO WS-MATCH-COUNT                               
006560         MOVE NT-LOAN-RECORD(NT-IX)                                       
006570                            TO RS-LOAN-RECORD(LN-RESULT-IX)               
006580     END-IF.                                                              
006590*                                                                         
006600 645-SCAN-OVERDUE.                                                        
006610*    DUE-DATE COMPARE IS AGAINST WS-TODAY-N, STAMPED ONCE BY              
006620*    410-LIST-OVERDUE-LOANS BEFORE THIS SCAN STARTS - NOT RE-FETCHED      
006630*    ROW BY ROW, SO THE WHOLE LISTING IS CONSISTENT AS OF ONE INSTANT.    
006640*    ONE ROW OF THE OVERDUE SCAN - DUE-DATE COMPARE IS ON THE             
006650*    PACKED CCYYMMDD NUMERIC, NOT A STRING COMPARE.                       
006660     SET NT-IX TO WS-TABLE-IX.                                            
006670     IF NT-STATUS-BORROWED(NT-IX)                                         
006680        AND NT-DUE-DATE(NT-IX) < WS-TODAY-N                               
006690         ADD 1 TO WS-MATCH-COUNT                                          
006700         SET LN-RESULT-IX TO WS-MATCH-COUNT                               
006710         MOVE NT-LOAN-RECORD(NT-IX)                                       
006720                            TO RS-LOAN-RECORD(LN-RESULT-IX)               
006730     END-IF.                                                              
006740*                                                                         
006750 650-SCAN-ANY-OPEN-LOAN-ISBN.                                             
006760*    ONE ROW OF THE IS-BORROWED SCAN - ISBN MATCH ONLY, ANY               
006770*    USER.                                                                
006780     IF NT-BOOK-ISBN-UPPER(WS-TABLE-IX) = WS-UPPER-OUT(1:20)              
006790        AND NT-STATUS-BORROWED(WS-TABLE-IX)                               
006800         MOVE 'Y' TO WS-FOUND-SW                                          
006810         MOVE WS-TABLE-IX TO WS-FOUND-IX                                  
006820     END-IF.                                                              
006830*                                                                         
006840 700-OPEN-AND-LOAD-LOANS.                                                 
006850*    SAME EXTRACT/MERGE/REPLACE CONTRACT AS LIBBOOK AND LIBMEMB - THE     
006860*    WHOLE LEDGER IS IN LOAN-TABLE FOR THE DURATION OF THE CALL, AND      
006870*    790-REWRITE-LOAN-FILE IS THE ONLY PARAGRAPH THAT TOUCHES DISK        
006880*    ON THE WAY OUT.                                                      
006890*    STARTUP - READS LOANFILE INTO LOAN-TABLE-ENTRY UP FRONT.             
006900*    '35' ON THE OPEN MEANS NO LEDGER YET, NOT AN ERROR.                  
006910     MOVE ZERO TO WS-LOAN-COUNT.                                          
006920     MOVE 'N' TO WS-LOANFILE-EOF-SW.                                      
006930     OPEN INPUT LOANFILE.                                                 
006940     IF WS-LOANFILE-STATUS = '35'                                         
006950         MOVE 'Y' TO WS-LOANFILE-EOF-SW                                   
006960     ELSE                                                                 
006970         IF NOT WS-LOANFILE-OK                                            
006980             DISPLAY 'LIBLOAN - ERROR OPENING LOANFILE, RC='              
006990                     WS-LOANFILE-STATUS                                   
007000             MOVE 'Y' TO WS-LOANFILE-EOF-SW                               
007010         END-IF                                                           
007020     END-IF.                                                              
007030     PERFORM 710-READ-LOAN-RECORD                                         
007040             UNTIL LOANFILE-AT-EOF                                        
007050                OR WS-LOAN-COUNT >= WS-MAX-LOANS.                         
007060     IF WS-LOANFILE-STATUS NOT = '35'                                     
007070         CLOSE LOANFILE                                                   
007080     END-IF.                                                              
007090*                                                                         
007100 710-READ-LOAN-RECORD.                                                    
007110*    SAME READ-STRAIGHT-INTO-THE-TABLE SHAPE AS LIBBOOK/LIBMEMB - ONE     
007120*    ROUTINE PER PROGRAM BECAUSE EACH TABLE ENTRY IS A DIFFERENT          
007130*    RECORD LAYOUT, NOT BECAUSE THE LOGIC ACTUALLY DIFFERS.               
007140*    ONE GET OF THE LOAD LOOP.                                            
007150     READ LOANFILE INTO WN-LOAN-RECORD                                    
007160         AT END MOVE 'Y' TO WS-LOANFILE-EOF-SW.                           
007170     IF NOT LOANFILE-AT-EOF                                               
007180         ADD 1 TO WS-LOAN-COUNT                                           
007190         SET NT-IX TO WS-LOAN-COUNT                                       
007200         MOVE WN-LOAN-RECORD TO LOAN-TABLE-ENTRY(NT-IX)                   
007210     END-IF.                                                              
007220*                                                                         
007230 790-REWRITE-LOAN-FILE.                                                   
007240*    A BORROW OR RETURN THAT NEVER GOT THIS FAR (AN EARLY GO TO ...-      
007250*    EXIT ON A REJECT) STILL REACHES THIS PARAGRAPH FROM 000-MAIN -       
007260*    REJECTED REQUESTS REWRITE THE LEDGER UNCHANGED, NOT SKIP IT.         
007270*    END-OF-RUN - WHOLE LEDGER WRITTEN BACK, REPLACING                    
007280*    LOANFILE.                                                            
007290     OPEN OUTPUT LOANFILE.                                                
007300     MOVE ZERO TO WS-TABLE-IX.                                            
007310     PERFORM 795-WRITE-ONE-LOAN                                           
007320             VARYING WS-TABLE-IX FROM 1 BY 1                              
007330             UNTIL WS-TABLE-IX > WS-LOAN-COUNT.                           
007340     CLOSE LOANFILE.                                                      
007350*                                                                         
007360 795-WRITE-ONE-LOAN.                                                      
007370*    ONE LEDGER ROW PER CALL, DRIVEN BY 790-REWRITE-LOAN-FILE'S LOOP -    
007380*    KEEPS THE ROW LAYOUT OUT OF THE LOOP PARAGRAPH ENTIRELY.             
007390*    ONE PUT OF THE REWRITE LOOP.                                         
007400     SET NT-IX TO WS-TABLE-IX.                                            
007410     MOVE LOAN-TABLE-ENTRY(NT-IX) TO WN-LOAN-RECORD.                      
007420     WRITE NF-LOAN-RECORD FROM WN-LOAN-RECORD.                            
007430*                                                                         
007440 800-INIT-REPORT.                                                         
007450*    SAME REPORT-HEADER SKELETON AS LIBBOOK AND LIBMEMB - HEADING         
007460*    TITLE ITSELF (RPT-HDR-TITLE) IS SET BY THE CALLING LIST              
007470*    PARAGRAPH BEFORE THIS RUNS, SINCE LIBLOAN HAS THREE DIFFERENT        
007480*    REPORT VARIANTS SHARING ONE INIT.                                    
007490*    REPORTS / SHARED PAGE HEADER - RPT-HDR-TITLE IS SET BY               
007500*    THE CALLER BEFORE THIS IS PERFORMED (110, 400, 410).                 
007510     PERFORM 990-GET-CURRENT-DATE.                                        
007520     MOVE WS-TODAY-CCYY    TO RPT-HDR-CCYY.                               
007530     MOVE WS-TODAY-MM      TO RPT-HDR-MM.                                 
007540     MOVE WS-TODAY-DD      TO RPT-HDR-DD.                                 
007550     OPEN OUTPUT LOANRPT.                                                 
007560     WRITE LOANRPT-RECORD FROM RPT-HEADER1                                
007570         AFTER ADVANCING TOP-OF-FORM.                                     
007580     WRITE LOANRPT-RECORD FROM RPT-LOAN-COLUMN-HDR AFTER 2.               
007590*                                                                         
007600 810-PRINT-LOAN-LISTING.                                                  
007610*    SHARED BY 110-LIST-ALL-LOANS AND 400-LIST-ACTIVE-LOANS-FOR-USER -    
007620*    BOTH WANT THE SAME COLUMN SET WITH A RETURN-DATE; ONLY THE           
007630*    OVERDUE VARIANT (820) NEEDS A DIFFERENT ONE.                         
007640*    REPORTS / BORROWING LEDGER LISTING - ONE LINE PER LOAN, NO           
007650*    CONTROL BREAKS.  RETURN-DATE SHOWN WHEN PRESENT.                     
007660     PERFORM 800-INIT-REPORT.                                             
007670     MOVE ZERO TO WS-TABLE-IX.                                            
007680     PERFORM 815-PRINT-ONE-LOAN-LINE                                      
007690             VARYING WS-TABLE-IX FROM 1 BY 1                              
007700             UNTIL WS-TABLE-IX > LN-MATCH-COUNT.                          
007710     MOVE LN-MATCH-COUNT TO RPT-TOTAL-LOANS.                              
007720     WRITE LOANRPT-RECORD FROM RPT-LOAN-COUNT-LINE AFTER 2.               
007730     CLOSE LOANRPT.                                                       
007740*                                                                         
007750 815-PRINT-ONE-LOAN-LINE.                                                 
007760*    TITLE AND BORROWER ARE NOT CARRIED IN THE LOAN TABLE - 530           
007770*    AND 535 FETCH THEM FRESH FROM LIBBOOK/LIBMEMB FOR THIS ROW.          
007780     SET LN-RESULT-IX TO WS-TABLE-IX.                                     
007790     PERFORM 530-LOOKUP-BOOK-TITLE-FOR-RPT.                               
007800     PERFORM 535-LOOKUP-BORROWER-FOR-RPT.                                 
007810     MOVE RS-RECORD-ID(LN-RESULT-IX)      TO RPT-RECORD-ID.               
007820     MOVE WS-RPT-BOOK-COL                 TO RPT-BOOK-TITLE-ISBN.         
007830     MOVE WS-RPT-BORROWER-COL             TO RPT-BORROWER.                
007840     MOVE RS-BORROW-DATE(LN-RESULT-IX)    TO RPT-BORROW-DT.               
007850     MOVE RS-DUE-DATE(LN-RESULT-IX)       TO RPT-DUE-DT.                  
007860     IF RS-RETURN-DATE(LN-RESULT-IX) = ZERO                               
007870         MOVE SPACES               TO RPT-RETURN-DT                       
007880     ELSE                                                                 
007890         MOVE RS-RETURN-DATE(LN-RESULT-IX) TO RPT-RETURN-DT               
007900     END-IF.                                                              
007910     MOVE RS-STATUS(LN-RESULT-IX)         TO RPT-LOAN-STATUS.             
007920     WRITE LOANRPT-RECORD FROM RPT-LOAN-DETAIL.                           
007930*                                                                         
007940 820-PRINT-OVERDUE-LISTING.                                               
007950*    REPORTS / OVERDUE VARIANT - SAME COLUMNS, RETURN-DATE ALWAYS         
007960*    BLANK (OUTSTANDING LOANS HAVE NO RETURN-DATE BY DEFINITION).         
007970     MOVE 'OVERDUE BOOKS' TO RPT-HDR-TITLE.                               
007980     PERFORM 800-INIT-REPORT.                                             
007990     MOVE ZERO TO WS-TABLE-IX.                                            
008000     PERFORM 825-PRINT-ONE-OVERDUE-LINE                                   
008010             VARYING WS-TABLE-IX FROM 1 BY 1                              
008020             UNTIL WS-TABLE-IX > LN-MATCH-COUNT.                          
008030     MOVE LN-MATCH-COUNT TO RPT-TOTAL-LOANS.                              
008040     WRITE LOANRPT-RECORD FROM RPT-LOAN-COUNT-LINE AFTER 2.               
008050     CLOSE LOANRPT.                                                       
008060*                                                                         
008070 825-PRINT-ONE-OVERDUE-LINE.                                              
008080*    SAME TITLE/BORROWER LOOKUP AS 815 - THE OVERDUE LISTING              
008090*    SHARES THE DETAIL LAYOUT, JUST SKIPS THE RETURN-DATE.                
008100     SET LN-RESULT-IX TO WS-TABLE-IX.                                     
008110     PERFORM 530-LOOKUP-BOOK-TITLE-FOR-RPT.                               
008120     PERFORM 535-LOOKUP-BORROWER-FOR-RPT.                                 
008130     MOVE RS-RECORD-ID(LN-RESULT-IX)      TO RPT-RECORD-ID.               
008140     MOVE WS-RPT-BOOK-COL                 TO RPT-BOOK-TITLE-ISBN.         
008150     MOVE WS-RPT-BORROWER-COL             TO RPT-BORROWER.                
008160     MOVE RS-BORROW-DATE(LN-RESULT-IX)    TO RPT-BORROW-DT.               
008170     MOVE RS-DUE-DATE(LN-RESULT-IX)       TO RPT-DUE-DT.                  
008180     MOVE SPACES                          TO RPT-RETURN-DT.               
008190     MOVE RS-STATUS(LN-RESULT-IX)         TO RPT-LOAN-STATUS.             
008200     WRITE LOANRPT-RECORD FROM RPT-LOAN-DETAIL.                           
008210*                                                                         
008220 900-FOLD-TO-UPPER.                                                       
008230*    ERA-STANDARD CASE FOLD - INSPECT CONVERTING, NOT AN                  
008240*    INTRINSIC FUNCTION.  USED TO NORMALISE ISBN BEFORE EVERY             
008250*    LEDGER COMPARE.                                                      
008260     MOVE WS-UPPER-IN TO WS-UPPER-OUT.                                    
008270     INSPECT WS-UPPER-OUT                                                 
008280             CONVERTING                                                   
008290             'abcdefghijklmnopqrstuvwxyz'                                 
008300          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                
008310*                                                                         
008320 950-ADD-DAYS-TO-DATE.                                                    
008330*    DUE-DATE ARITHMETIC GOES DAY BY DAY THROUGH 955-ADD-ONE-DAY          
008340*    RATHER THAN A CLOSED-FORM CALENDAR FORMULA - THE LOAN PERIOD IS      
008350*    SHORT (DAYS, NOT YEARS) SO THE LOOP COST IS TRIVIAL AND THE          
008360*    MONTH/YEAR ROLLOVER LOGIC STAYS IN ONE PLACE (960/965).              
008370*    CALENDAR-DAY ARITHMETIC, ONE DAY AT A TIME, AGAINST THE              
008380*    DAYS-IN-MONTH TABLE.  WS-WORK-CCYY/MM/DD IN, SAME FIELDS             
008390*    HOLD THE RESULT ON RETURN.                                           
008400     PERFORM 955-ADD-ONE-DAY                                              
008410             VARYING WS-DAYS-TO-ADD FROM WS-DAYS-TO-ADD BY -1             
008420             UNTIL WS-DAYS-TO-ADD <= 0.                                   
008430*                                                                         
008440 955-ADD-ONE-DAY.                                                         
008450     ADD 1 TO WS-WORK-DD.                                                 
008460     PERFORM 960-DETERMINE-DAYS-IN-MONTH.                                 
008470     IF WS-WORK-DD > WS-DAYS-THIS-MONTH                                   
008480         MOVE 1 TO WS-WORK-DD                                             
008490         ADD 1 TO WS-WORK-MM                                              
008500         IF WS-WORK-MM > 12                                               
008510             MOVE 1 TO WS-WORK-MM                                         
008520             ADD 1 TO WS-WORK-CCYY                                        
008530         END-IF                                                           
008540     END-IF.                                                              
008550*                                                                         
008560 960-DETERMINE-DAYS-IN-MONTH.                                             
008570*    TABLE LOOKUP, NOT A CASE-BY-MONTH IF CHAIN - DAYS-IN-MONTH-TABLE     
008580*    HOLDS ALL TWELVE AT ONCE SO FEBRUARY IS THE ONLY ENTRY               
008590*    965-CHECK-LEAP-YEAR EVER NEEDS TO ADJUST.                            
008600     SET DIM-IX TO WS-WORK-MM.                                            
008610     MOVE DIM-ENTRY(DIM-IX) TO WS-DAYS-THIS-MONTH.                        
008620     IF WS-WORK-MM = 2                                                    
008630         PERFORM 965-CHECK-LEAP-YEAR                                      
008640         IF WS-IS-LEAP-YEAR                                               
008650             MOVE 29 TO WS-DAYS-THIS-MONTH                                
008660         END-IF                                                           
008670     END-IF.                                                              
008680*                                                                         
008690 965-CHECK-LEAP-YEAR.                                                     
008700*    STANDARD DIVISIBLE-BY-4/NOT-BY-100/OR-BY-400 RULE - 2000 WAS THE     
008710*    FIRST CENTURY YEAR THIS PROGRAM WOULD EVER SEE, WHICH IS WHY         
008720*    THE 02/17/99 Y2K SIGN-OFF CALLED IT OUT BY NAME.                     
008730*    NO FUNCTION MOD AVAILABLE - REMAINDER IS COMPUTED FROM               
008740*    TRUNCATING INTEGER DIVISION, THE PRE-INTRINSIC STANDARD              
008750*    COBOL IDIOM.                                                         
008760     MOVE 'N' TO WS-LEAP-YEAR-SW.                                         
008770     COMPUTE WS-DIV-WORK = WS-WORK-CCYY / 4.                              
008780     COMPUTE WS-REM-4    = WS-WORK-CCYY - (WS-DIV-WORK * 4).              
008790     COMPUTE WS-DIV-WORK = WS-WORK-CCYY / 100.                            
008800     COMPUTE WS-REM-100  = WS-WORK-CCYY - (WS-DIV-WORK * 100).            
008810     COMPUTE WS-DIV-WORK = WS-WORK-CCYY / 400.                            
008820     COMPUTE WS-REM-400  = WS-WORK-CCYY - (WS-DIV-WORK * 400).            
008830     IF WS-REM-4 = 0                                                      
008840         IF WS-REM-100 NOT = 0 OR WS-REM-400 = 0                          
008850             MOVE 'Y' TO WS-LEAP-YEAR-SW                                  
008860         END-IF                                                           
008870     END-IF.                                                              
008880*                                                                         
008890 990-GET-CURRENT-DATE.                                                    
008900*    SINGLE SOURCE FOR TODAY'S DATE - SLIDES THE CENTURY OFF THE          
008910*    TWO-DIGIT YEAR RETURNED BY ACCEPT ... FROM DATE SO THE LOAN          
008920*    ENGINE STAYS CORRECT PAST 12/31/1999 (TKT LB-0067).                  
008930     ACCEPT CURRENT-DATE FROM DATE.                                       
008940     IF CURRENT-YEAR-2 < 50                                               
008950         MOVE 20 TO WS-TODAY-CENTURY                                      
008960     ELSE                                                                 
008970         MOVE 19 TO WS-TODAY-CENTURY                                      
008980     END-IF.                                                              
008990     MOVE WS-TODAY-CENTURY TO WS-TODAY-CCYY(1:2).                         
009000     MOVE CURRENT-YEAR-2   TO WS-TODAY-CCYY(3:2).                         
009010     MOVE CURRENT-MONTH    TO WS-TODAY-MM.                                
009020     MOVE CURRENT-DAY      TO WS-TODAY-DD.                                
