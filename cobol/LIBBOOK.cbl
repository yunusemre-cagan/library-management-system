000100*****************************************************************         
000110* LICENSED MATERIALS - PROPERTY OF THE INSTALLATION                       
000120* ALL RIGHTS RESERVED                                                     
000130*****************************************************************         
000140 IDENTIFICATION DIVISION.                                                 
000150*****************************************************************         
000160 PROGRAM-ID.    LIBBOOK.                                                  
000170 AUTHOR.        J J SAYLES.                                               
000180 INSTALLATION.  COBOL DEVELOPMENT CENTER.                                 
000190 DATE-WRITTEN.  07/12/94.                                                 
000200 DATE-COMPILED.                                                           
000210 SECURITY.      NON-CONFIDENTIAL.                                         
000220*****************************************************************         
000230* REMARKS.                                                                
000240*    BOOK CATALOGUE SERVICE.  LOADS THE BOOKS MASTER INTO A               
000250*    WORKING TABLE, APPLIES ONE REQUEST PASSED IN THE LINKAGE             
000260*    SECTION (ADD, LIST, FIND BY ISBN/TITLE/AUTHOR, UPDATE,               
000270*    DELETE, OR ADJUST-STOCK), THEN REWRITES THE MASTER WHOLE.            
000280*    CALLABLE BY LIBLOAN FOR THE ADJUST-STOCK FUNCTION SO THE             
000290*    BORROW/RETURN ENGINE NEVER TOUCHES THE BOOKS FILE ITSELF.            
000300*                                                                         
000310*    CHANGE LOG.                                                          
000320*    07/12/94  JJS  TKT LB-0001  ORIGINAL PROGRAM.                        
000330*    07/19/94  JJS  TKT LB-0004  ADDED FIND-BY-TITLE, FIND-BY-            
000340*                                AUTHOR SUBSTRING SEARCH.                 
000350*    08/02/94  JJS  TKT LB-0011  CLAMP AVAILABLE-STOCK ON UPDATE          
000360*                                TO MIN(INCOMING-AVAIL,TOTAL).            
000370*    08/22/94  RTW  TKT LB-0015  ADDED 170-ADJUST-BOOK-STOCK FOR          
000380*                                CALL FROM LIBLOAN BORROW/RETURN.         
000390*    01/06/95  JJS  TKT LB-0019  SATURATE STOCK ADJUST AT ZERO            
000400*                                AND AT TOTAL-STOCK.                      
000410*    03/14/95  RTW  TKT LB-0023  CASE-INSENSITIVE ISBN COMPARE            
000420*                                VIA 900-FOLD-TO-UPPER.                   
000430*    11/09/98  DPL  TKT LB-0041  RAISED BOOK TABLE SIZE 250-500           
000440*                                FOR BRANCH CONSOLIDATION.                
000450*    02/17/99  DPL  TKT LB-0044  Y2K - REGISTRATION/DATE-ADDED            
000460*                                FIELDS CONFIRMED CCYYMMDD, NO            
000470*                                WINDOWING LOGIC NEEDED HERE.             
000480*    06/30/03  MHK  TKT LB-0058  MOVED REPORT HEADING DATE TO             
000490*                                CCYY DISPLAY PER AUDIT REQUEST.          
000500*    09/14/04  MHK  TKT LB-0063  RENUMBERED TABLE-ENTRY LEVELS TO         
000510*                                02/03 SO COPY BOOKREC NESTS UNDER        
000520*                                THE OCCURS - RS/BT WERE FLOATING         
000530*                                AS STRAY 01-RECORDS BEFORE THIS.         
000540*    02/11/05  MHK  TKT LB-0067  THE 02/17/99 Y2K SIGN-OFF WAS            
000550*                                WRONG - CENTURY WAS STILL HARD-          
000560*                                CODED 19.  MOVED DATE-ADDED STAMP        
000570*                                AND REPORT HEADER TO NEW                 
000580*                                990-GET-CURRENT-DATE WITH A REAL         
000590A*                               SLIDING WINDOW (<50=20, ELSE 19).        
000600B*    03/02/06  MHK  TKT LB-0072  BROUGHT THE VALIDATION CHAINS IN        
000610C*                               100-ADD-BOOK, 150-UPDATE-BOOK,           
000620D*                               160-DELETE-BOOK AND 170-ADJUST-          
000630E*                               BOOK-STOCK IN LINE WITH THE              
000640F*                               PERFORM...THRU/GO TO nnn-EXIT            
000650G*                               IDIOM LIBLOAN ALREADY USES -             
000660H*                               REJECTS NOW EARLY-EXIT INSTEAD OF        
000670I*                               NESTING THE REST OF THE BODY.            
000680*    08/05/06  MHK  TKT LB-0074  SPECIAL-NAMES TRIMMED TO C01 IS          
000690*                                TOP-OF-FORM ONLY - THE CLASS/UPSI        
000700*                                CLAUSES ADDED LAST YEAR NEVER GOT        
000710*                                WIRED TO ANYTHING.  HEADER WRITE NOW     
000720*                                GOES AFTER ADVANCING TOP-OF-FORM.        
000730*****************************************************************         
000740 ENVIRONMENT DIVISION.                                                    
000750 CONFIGURATION SECTION.                                                   
000760 SOURCE-COMPUTER.  IBM-390.                                               
000770 OBJECT-COMPUTER.  IBM-390.                                               
000780 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.                                   
000790 INPUT-OUTPUT SECTION.                                                    
000800 FILE-CONTROL.                                                            
000810     SELECT BOOKFILE  ASSIGN TO BOOKFILE                                  
000820            ORGANIZATION IS LINE SEQUENTIAL                               
000830            FILE STATUS  IS WS-BOOKFILE-STATUS.                           
000840     SELECT BOOKRPT   ASSIGN TO BOOKRPT                                   
000850            ORGANIZATION IS LINE SEQUENTIAL                               
000860            FILE STATUS  IS WS-BOOKRPT-STATUS.                            
000870*****************************************************************         
000880 DATA DIVISION.                                                           
000890 FILE SECTION.                                                            
000900*****************************************************************         
000910 FD  BOOKFILE                                                             
000920     RECORDING MODE IS F                                                  
000930     LABEL RECORDS ARE STANDARD.                                          
000940 COPY BOOKREC REPLACING ==:TAG:== BY ==BF==.                              
000950*                                                                         
000960 FD  BOOKRPT                                                              
000970     RECORDING MODE IS F                                                  
000980     LABEL RECORDS ARE STANDARD.                                          
000990 01  BOOKRPT-RECORD                 PIC X(132).                           
001000*****************************************************************         
001010 WORKING-STORAGE SECTION.                                                 
001020*****************************************************************         
001030*    STANDALONE SCALARS - NOT PART OF ANY GROUP, SO CARRIED AS            
001040*    77-LEVEL ITEMS PER SHOP CONVENTION, AHEAD OF THE 01 RECORDS.         
001050 77  WS-TODAY-CENTURY               PIC 9(02) VALUE ZERO.                 
001060*                                                                         
001070 01  WS-FILE-STATUSES.                                                    
001080     05  WS-BOOKFILE-STATUS         PIC X(02) VALUE SPACES.               
001090         88  WS-BOOKFILE-OK              VALUE '00'.                      
001100         88  WS-BOOKFILE-EOF              VALUE '10'.                     
001110     05  WS-BOOKRPT-STATUS          PIC X(02) VALUE SPACES.               
001120         88  WS-BOOKRPT-OK                VALUE '00'.                     
001130     05  FILLER                     PIC X(01) VALUE SPACES.               
001140*                                                                         
001150 01  WS-SWITCHES.                                                         
001160     05  WS-BOOKFILE-EOF-SW         PIC X(01) VALUE 'N'.                  
001170         88  BOOKFILE-AT-EOF              VALUE 'Y'.                      
001180     05  WS-FOUND-SW                PIC X(01) VALUE 'N'.                  
001190         88  WS-RECORD-FOUND               VALUE 'Y'.                     
001200     05  FILLER                     PIC X(01) VALUE SPACES.               
001210*                                                                         
001220 01  WS-COUNTERS.                                                         
001230     05  WS-BOOK-COUNT              PIC S9(05) COMP-3 VALUE +0.           
001240     05  WS-TABLE-IX                PIC S9(05) COMP   VALUE +0.           
001250     05  WS-FOUND-IX                PIC S9(05) COMP   VALUE +0.           
001260     05  WS-MATCH-COUNT             PIC S9(05) COMP-3 VALUE +0.           
001270     05  WS-MAX-BOOKS               PIC S9(05) COMP   VALUE +500.         
001280     05  FILLER                     PIC X(01) VALUE SPACES.               
001290*                                                                         
001300 01  SYSTEM-DATE-AND-TIME.                                                
001310     05  CURRENT-DATE.                                                    
001320         10  CURRENT-YEAR-2         PIC 9(02).                            
001330         10  CURRENT-MONTH          PIC 9(02).                            
001340         10  CURRENT-DAY            PIC 9(02).                            
001350     05  CURRENT-TIME.                                                    
001360         10  CURRENT-HOUR           PIC 9(02).                            
001370         10  CURRENT-MINUTE         PIC 9(02).                            
001380         10  CURRENT-SECOND         PIC 9(02).                            
001390         10  CURRENT-HNDSEC         PIC 9(02).                            
001400     05  FILLER                     PIC X(01) VALUE SPACES.               
001410 01  WS-TODAY-CCYYMMDD.                                                   
001420     05  WS-TODAY-CCYY              PIC 9(04).                            
001430     05  WS-TODAY-MM                PIC 9(02).                            
001440     05  WS-TODAY-DD                PIC 9(02).                            
001450 01  WS-TODAY-N REDEFINES WS-TODAY-CCYYMMDD PIC 9(08).                    
001460*                                                                         
001470 01  WS-UPPER-WORK-AREAS.                                                 
001480     05  WS-UPPER-IN                PIC X(100) VALUE SPACES.              
001490     05  WS-UPPER-OUT               PIC X(100) VALUE SPACES.              
001500     05  FILLER                     PIC X(01) VALUE SPACES.               
001510*                                                                         
001520 01  WS-SUBSTRING-WORK.                                                   
001530     05  WS-HAYSTACK                PIC X(100) VALUE SPACES.              
001540     05  WS-NEEDLE                  PIC X(100) VALUE SPACES.              
001550     05  WS-NEEDLE-LEN              PIC S9(04) COMP VALUE +0.             
001560     05  WS-SCAN-POS                PIC S9(04) COMP VALUE +0.             
001570     05  WS-LAST-START              PIC S9(04) COMP VALUE +0.             
001580     05  WS-SUBSTRING-SW            PIC X(01) VALUE 'N'.                  
001590         88  WS-SUBSTRING-FOUND          VALUE 'Y'.                       
001600     05  FILLER                     PIC X(01) VALUE SPACES.               
001610*                                                                         
001620* BOOK TABLE - THE IN-MEMORY WORKING SET THE WHOLE FILE IS READ           
001630* INTO AT ENTRY AND REWRITTEN FROM AT EXIT, PER THE EXTRACT/              
001640* MERGE/REPLACE CONTRACT ON THE BOOKS FILE.                               
001650 01  BOOK-TABLE.                                                          
001660     02  BOOK-TABLE-ENTRY OCCURS 500 TIMES                                
001670                           INDEXED BY BT-IX.                              
001680         COPY BOOKREC REPLACING                                           
001690              ==01  :TAG:-BOOK-RECORD== BY ==03  BT-BOOK-RECORD==         
001700              ==:TAG:==                 BY ==BT==.                        
001710*                                                                         
001720 COPY BOOKREC REPLACING ==:TAG:== BY ==WB==.                              
001730*                                                                         
001740*        *******************                                              
001750*            report lines                                                 
001760*        *******************                                              
001770 01  RPT-HEADER1.                                                         
001780     05  FILLER                     PIC X(38)                             
001790              VALUE 'BOOK CATALOGUE LISTING       DATE: '.                
001800     05  FILLER                     PIC X(02) VALUE SPACES.               
001810     05  RPT-HDR-MM                 PIC 99.                               
001820     05  FILLER                     PIC X     VALUE '/'.                  
001830     05  RPT-HDR-DD                 PIC 99.                               
001840     05  FILLER                     PIC X     VALUE '/'.                  
001850     05  RPT-HDR-CCYY               PIC 9999.                             
001860     05  FILLER                     PIC X(78) VALUE SPACES.               
001870 01  RPT-BOOK-COLUMN-HDR.                                                 
001880     05  FILLER   PIC X(20) VALUE 'ISBN'.                                 
001890     05  FILLER   PIC X(30) VALUE 'TITLE'.                                
001900     05  FILLER   PIC X(22) VALUE 'AUTHOR'.                               
001910     05  FILLER   PIC X(16) VALUE 'PUBLISHER'.                            
001920     05  FILLER   PIC X(06) VALUE 'PAGES'.                                
001930     05  FILLER   PIC X(14) VALUE 'CATEGORY'.                             
001940     05  FILLER   PIC X(10) VALUE 'AVAIL/TOT'.                            
001950     05  FILLER   PIC X(14) VALUE SPACES.                                 
001960 01  RPT-BOOK-DETAIL.                                                     
001970     05  RPT-ISBN                   PIC X(20).                            
001980     05  RPT-TITLE                  PIC X(30).                            
001990     05  RPT-AUTHOR                 PIC X(22).                            
002000     05  RPT-PUBLISHER              PIC X(16).                            
002010     05  RPT-PAGES                  PIC ZZZZ9.                            
002020     05  FILLER                     PIC X(01) VALUE SPACES.               
002030     05  RPT-CATEGORY               PIC X(14).                            
002040     05  RPT-STOCK                  PIC X(10).                            
002050     05  RPT-DESCRIPTION            PIC X(28).                            
002060 01  RPT-BOOK-COUNT-LINE.                                                 
002070     05  FILLER                     PIC X(20)                             
002080              VALUE 'TOTAL BOOKS LISTED:'.                                
002090     05  RPT-TOTAL-BOOKS            PIC ZZZZ9.                            
002100     05  FILLER                     PIC X(107) VALUE SPACES.              
002110*****************************************************************         
002120 LINKAGE SECTION.                                                         
002130*****************************************************************         
002140* REQUEST/RESPONSE BLOCK PASSED BY THE CALLER (LIBLOAN, OR ANY            
002150* OTHER PROGRAM MAINTAINING THE BOOK CATALOGUE).                          
002160 01  LB-REQUEST-BLOCK.                                                    
002170     05  LB-REQUEST-FUNCTION        PIC X(10).                            
002180         88  LB-FUNC-ADD                 VALUE 'ADD'.                     
002190         88  LB-FUNC-LIST                VALUE 'LIST'.                    
002200         88  LB-FUNC-FIND-ISBN           VALUE 'FIND-ISBN'.               
002210         88  LB-FUNC-FIND-TITLE          VALUE 'FIND-TITLE'.              
002220         88  LB-FUNC-FIND-AUTHOR         VALUE 'FIND-AUTHR'.              
002230         88  LB-FUNC-UPDATE              VALUE 'UPDATE'.                  
002240         88  LB-FUNC-DELETE              VALUE 'DELETE'.                  
002250         88  LB-FUNC-ADJUST-STOCK        VALUE 'ADJ-STOCK'.               
002260     05  LB-SEARCH-TEXT             PIC X(100).                           
002270     05  LB-STOCK-DELTA             PIC S9(03) COMP-3.                    
002280     05  LB-RESPONSE-CODE           PIC X(02).                            
002290         88  LB-RESP-OK                  VALUE '00'.                      
002300         88  LB-RESP-DUPLICATE           VALUE '01'.                      
002310         88  LB-RESP-NOT-FOUND           VALUE '02'.                      
002320     05  LB-MATCH-COUNT             PIC S9(05) COMP-3.                    
002330 COPY BOOKREC REPLACING ==:TAG:== BY ==RQ==.                              
002340 01  LB-RESULT-BOOKS.                                                     
002350     02  LB-RESULT-ENTRY OCCURS 500 TIMES INDEXED BY LB-RESULT-IX.        
002360         COPY BOOKREC REPLACING                                           
002370              ==01  :TAG:-BOOK-RECORD== BY ==03  RS-BOOK-RECORD==         
002380              ==:TAG:==                 BY ==RS==.                        
002390*****************************************************************         
002400 PROCEDURE DIVISION USING LB-REQUEST-BLOCK, RQ-BOOK-RECORD,               
002410                           LB-RESULT-BOOKS.                               
002420*****************************************************************         
002430*                                                                         
002440 000-MAIN.                                                                
002450*    ONE CALL, ONE FUNCTION, NO RUN-UNIT LOOP - LIBBOOK IS A SUBROUTINE   
002460*    TO LIBLOAN AND THE BATCH DRIVER, NOT A STANDALONE JOB STEP, SO       
002470*    000-MAIN OPENS, DOES THE ONE REQUESTED THING, AND CLOSES AGAIN.      
002480*    DRIVER - LOADS THE BOOK TABLE FROM BOOKFILE, DISPATCHES ON           
002490*    LB-FUNCTION-CODE, REWRITES BOOKFILE ON THE WAY OUT.  EVERY           
002500*    CALL IS A COMPLETE OPEN/PROCESS/CLOSE CYCLE - NO STATE HELD          
002510*    ACROSS CALLS (TKT LB-0041).                                          
002520     PERFORM 700-OPEN-AND-LOAD-BOOKS.                                     
002530     MOVE '00' TO LB-RESPONSE-CODE.                                       
002540     MOVE ZERO TO LB-MATCH-COUNT.                                         
002550     EVALUATE TRUE                                                        
002560         WHEN LB-FUNC-ADD                                                 
002570             PERFORM 100-ADD-BOOK THRU 100-EXIT                           
002580         WHEN LB-FUNC-LIST                                                
002590             PERFORM 110-LIST-ALL-BOOKS                                   
002600         WHEN LB-FUNC-FIND-ISBN                                           
002610             PERFORM 120-FIND-BOOK-BY-ISBN                                
002620         WHEN LB-FUNC-FIND-TITLE                                          
002630             PERFORM 130-FIND-BOOK-BY-TITLE                               
002640         WHEN LB-FUNC-FIND-AUTHOR                                         
002650             PERFORM 140-FIND-BOOK-BY-AUTHOR                              
002660         WHEN LB-FUNC-UPDATE                                              
002670             PERFORM 150-UPDATE-BOOK THRU 150-EXIT                        
002680         WHEN LB-FUNC-DELETE                                              
002690             PERFORM 160-DELETE-BOOK THRU 160-EXIT                        
002700         WHEN LB-FUNC-ADJUST-STOCK                                        
002710             PERFORM 170-ADJUST-BOOK-STOCK THRU 170-EXIT                  
002720         WHEN OTHER                                                       
002730             MOVE '02' TO LB-RESPONSE-CODE                                
002740     END-EVALUATE.                                                        
002750     PERFORM 790-REWRITE-BOOK-FILE.                                       
002760     GOBACK.                                                              
002770*                                                                         
002780 100-ADD-BOOK.                                                            
002790*    CALLERS ARE EXPECTED TO HAVE ALREADY UPPER-CASED NOTHING - THIS      
002800*    PARAGRAPH OWNS THE ONLY FOLD-TO-UPPER ON THE WAY IN SO BOOKS         
002810*    ENTERED '0-13-468599-7' AND '0-13-468599-7 ' NEVER BOTH LAND.        
002820*    BATCH FLOW BOOKSERVICE STEP 2 - REJECT ON DUPLICATE ISBN,            
002830*    ELSE STAMP AVAILABLE-STOCK/DATE-ADDED AND APPEND.  EITHER            
002840*    REJECT NOW EARLY-EXITS TO 100-EXIT INSTEAD OF NESTING THE            
002850*    REST OF THE PARAGRAPH IN ELSE (TKT LB-0072).                         
002860     MOVE RQ-ISBN TO WS-UPPER-IN.                                         
002870     PERFORM 900-FOLD-TO-UPPER.                                           
002880     MOVE WS-UPPER-OUT(1:20) TO RQ-ISBN-UPPER.                            
002890     PERFORM 600-FIND-TABLE-IX-BY-ISBN.                                   
002900     IF WS-RECORD-FOUND                                                   
002910         MOVE '01' TO LB-RESPONSE-CODE                                    
002920         GO TO 100-EXIT                                                   
002930     END-IF.                                                              
002940     IF WS-BOOK-COUNT >= WS-MAX-BOOKS                                     
002950         MOVE '02' TO LB-RESPONSE-CODE                                    
002960         GO TO 100-EXIT                                                   
002970     END-IF.                                                              
002980     ADD 1 TO WS-BOOK-COUNT.                                              
002990     SET BT-IX TO WS-BOOK-COUNT.                                          
003000     MOVE RQ-BOOK-RECORD TO BOOK-TABLE-ENTRY(BT-IX).                      
003010     MOVE RQ-ISBN-UPPER  TO BT-ISBN-UPPER(BT-IX).                         
003020     MOVE RQ-TOTAL-STOCK TO BT-AVAILABLE-STOCK(BT-IX).                    
003030     PERFORM 610-STAMP-DATE-ADDED.                                        
003040     MOVE WS-TODAY-CCYY  TO BT-DA-CCYY(BT-IX).                            
003050     MOVE WS-TODAY-MM    TO BT-DA-MM(BT-IX).                              
003060     MOVE WS-TODAY-DD    TO BT-DA-DD(BT-IX).                              
003070     STRING CURRENT-HOUR CURRENT-MINUTE                                   
003080         DELIMITED BY SIZE INTO BT-DA-HHMM(BT-IX).                        
003090*                                                                         
003100 100-EXIT.                                                                
003110     EXIT.                                                                
003120*                                                                         
003130 110-LIST-ALL-BOOKS.                                                      
003140*    NO FILTER HERE ON PURPOSE - THE CALLER (BATCH DRIVER OR LIBLOAN      
003150*    VIA A REPORT RUN) GETS THE WHOLE TABLE AND DOES ITS OWN FILTERING;   
003160*    KEEPING THAT LOGIC OUT OF LIBBOOK KEEPS ONE OWNER PER DECISION.      
003170*    BATCH FLOW BOOKSERVICE STEP 3 - UNFILTERED DUMP.                     
003180     MOVE ZERO TO WS-TABLE-IX.                                            
003190     PERFORM 620-COPY-ALL-TO-RESULT                                       
003200             VARYING WS-TABLE-IX FROM 1 BY 1                              
003210             UNTIL WS-TABLE-IX > WS-BOOK-COUNT.                           
003220     MOVE WS-BOOK-COUNT TO LB-MATCH-COUNT.                                
003230     PERFORM 810-PRINT-BOOK-LISTING.                                      
003240*                                                                         
003250 120-FIND-BOOK-BY-ISBN.                                                   
003260*    ISBN IS THE BOOK TABLE'S ONLY UNIQUE KEY (SEE 100-ADD-BOOK'S         
003270*    DUPLICATE CHECK) SO 'FIRST MATCH' AND 'ONLY MATCH' ARE THE SAME      
003280*    THING HERE - UNLIKE 130/140 BELOW, WHICH ARE NOT UNIQUE.             
003290*    BATCH FLOW BOOKSERVICE STEP 4 - FIRST MATCH WINS.                    
003300     MOVE LB-SEARCH-TEXT TO WS-UPPER-IN.                                  
003310     PERFORM 900-FOLD-TO-UPPER.                                           
003320     PERFORM 600-FIND-TABLE-IX-BY-ISBN.                                   
003330     IF WS-RECORD-FOUND                                                   
003340         MOVE BOOK-TABLE-ENTRY(WS-FOUND-IX)                               
003350                                TO LB-RESULT-ENTRY(1)                     
003360         MOVE 1 TO LB-MATCH-COUNT                                         
003370     ELSE                                                                 
003380         MOVE '02' TO LB-RESPONSE-CODE                                    
003390     END-IF.                                                              
003400*                                                                         
003410 130-FIND-BOOK-BY-TITLE.                                                  
003420*    TITLE SEARCH IS SUBSTRING, NOT EQUAL - A PATRON TYPING PART OF A     
003430*    TITLE SHOULD STILL FIND THE BOOK.  SEE 960-SCAN-FOR-SUBSTRING FOR    
003440*    THE CHARACTER-AT-A-TIME COMPARE THIS RELIES ON.                      
003450*    BATCH FLOW BOOKSERVICE STEP 5 - SUBSTRING MATCH ON TITLE.            
003460*    EMPTY SEARCH TEXT YIELDS ZERO MATCHES, NOT ALL RECORDS.              
003470     MOVE ZERO TO WS-MATCH-COUNT.                                         
003480     IF LB-SEARCH-TEXT NOT = SPACES                                       
003490         MOVE ZERO TO WS-TABLE-IX                                         
003500         PERFORM 630-SCAN-TITLE-MATCH                                     
003510                 VARYING WS-TABLE-IX FROM 1 BY 1                          
003520                 UNTIL WS-TABLE-IX > WS-BOOK-COUNT                        
003530     END-IF.                                                              
003540     MOVE WS-MATCH-COUNT TO LB-MATCH-COUNT.                               
003550*                                                                         
003560 140-FIND-BOOK-BY-AUTHOR.                                                 
003570*    SAME SUBSTRING RULE AS 130, JUST AGAINST THE AUTHOR-NAME COLUMN -    
003580*    KEPT AS ITS OWN PARAGRAPH RATHER THAN A PASSED FIELD-NAME BECAUSE    
003590*    THIS SHOP DOES NOT PASS FIELD NAMES AS DATA (TKT LB-0058).           
003600*    BATCH FLOW BOOKSERVICE STEP 5 - SUBSTRING MATCH ON AUTHOR.           
003610     MOVE ZERO TO WS-MATCH-COUNT.                                         
003620     IF LB-SEARCH-TEXT NOT = SPACES                                       
003630         MOVE ZERO TO WS-TABLE-IX                                         
003640         PERFORM 640-SCAN-AUTHOR-MATCH                                    
003650                 VARYING WS-TABLE-IX FROM 1 BY 1                          
003660                 UNTIL WS-TABLE-IX > WS-BOOK-COUNT                        
003670     END-IF.                                                              
003680     MOVE WS-MATCH-COUNT TO LB-MATCH-COUNT.                               
003690*                                                                         
003700 150-UPDATE-BOOK.                                                         
003710*    ISBN AND DATE-ADDED ARE THE TWO FIELDS A CORRECTION REQUEST CAN      
003720*    NEVER TOUCH - ISBN BECAUSE IT IS THE KEY 600-FIND-TABLE-IX-BY-ISBN   
003730*    JUST USED TO LOCATE THIS ROW, DATE-ADDED BECAUSE IT IS HISTORY.      
003740*    BATCH FLOW BOOKSERVICE STEP 6 - ISBN/DATE-ADDED IMMUTABLE.           
003750*    AVAILABLE-STOCK = MIN(INCOMING-AVAIL,INCOMING-TOTAL), FLOOR 0        
003760*    NOT-FOUND NOW EARLY-EXITS TO 150-EXIT (TKT LB-0072).                 
003770     MOVE RQ-ISBN TO WS-UPPER-IN.                                         
003780     PERFORM 900-FOLD-TO-UPPER.                                           
003790     PERFORM 600-FIND-TABLE-IX-BY-ISBN.                                   
003800     IF NOT WS-RECORD-FOUND                                               
003810         MOVE '02' TO LB-RESPONSE-CODE                                    
003820         GO TO 150-EXIT                                                   
003830     END-IF.                                                              
003840     SET BT-IX TO WS-FOUND-IX.                                            
003850     MOVE RQ-TITLE          TO BT-TITLE(BT-IX).                           
003860     MOVE RQ-AUTHOR-NAME    TO BT-AUTHOR-NAME(BT-IX).                     
003870     MOVE RQ-PUBLISHER      TO BT-PUBLISHER(BT-IX).                       
003880     MOVE RQ-PAGE-COUNT     TO BT-PAGE-COUNT(BT-IX).                      
003890     MOVE RQ-CATEGORY       TO BT-CATEGORY(BT-IX).                        
003900     MOVE RQ-TOTAL-STOCK    TO BT-TOTAL-STOCK(BT-IX).                     
003910     MOVE RQ-DESCRIPTION    TO BT-DESCRIPTION(BT-IX).                     
003920     IF RQ-AVAILABLE-STOCK > RQ-TOTAL-STOCK                               
003930         MOVE RQ-TOTAL-STOCK TO BT-AVAILABLE-STOCK(BT-IX)                 
003940     ELSE                                                                 
003950         MOVE RQ-AVAILABLE-STOCK TO BT-AVAILABLE-STOCK(BT-IX)             
003960     END-IF.                                                              
003970     MOVE BOOK-TABLE-ENTRY(BT-IX) TO LB-RESULT-ENTRY(1).                  
003980*                                                                         
003990 150-EXIT.                                                                
004000     EXIT.                                                                
004010*                                                                         
004020 160-DELETE-BOOK.                                                         
004030*    DELETE IS A HARD REMOVE, NOT A STATUS FLIP - THIS TABLE CARRIES NO   
004040*    88-LEVEL FOR 'WITHDRAWN' THE WAY LOANREC CARRIES ONE FOR RETURNED,   
004050*    SO 650-COMPACT-TABLE HAS TO CLOSE THE GAP THE DELETE LEAVES.         
004060*    BATCH FLOW BOOKSERVICE STEP 7 - REMOVE FROM TABLE, COMPACT.          
004070*    NOT-FOUND NOW EARLY-EXITS TO 160-EXIT (TKT LB-0072).                 
004080     MOVE RQ-ISBN TO WS-UPPER-IN.                                         
004090     PERFORM 900-FOLD-TO-UPPER.                                           
004100     PERFORM 600-FIND-TABLE-IX-BY-ISBN.                                   
004110     IF NOT WS-RECORD-FOUND                                               
004120         MOVE '02' TO LB-RESPONSE-CODE                                    
004130         GO TO 160-EXIT                                                   
004140     END-IF.                                                              
004150     PERFORM 650-COMPACT-TABLE.                                           
004160*                                                                         
004170 160-EXIT.                                                                
004180     EXIT.                                                                
004190*                                                                         
004200 170-ADJUST-BOOK-STOCK.                                                   
004210*    LIBLOAN NEVER SEES THE BOOK TABLE DIRECTLY - IT PASSES A SIGNED      
004220*    DELTA HERE AND WE DO THE ARITHMETIC, WHICH IS WHY THE FLOOR/         
004230*    CEILING CLAMP BELOW IS WRITTEN ONCE INSTEAD OF IN EVERY CALLER.      
004240*    ENTRY POINT FOR LIBLOAN.  LB-STOCK-DELTA IS +1 (RETURN) OR           
004250*    -1 (BORROW).  SATURATES AT ZERO AND AT TOTAL-STOCK.  NOT-            
004260*    FOUND NOW EARLY-EXITS TO 170-EXIT (TKT LB-0072).                     
004270     MOVE RQ-ISBN TO WS-UPPER-IN.                                         
004280     PERFORM 900-FOLD-TO-UPPER.                                           
004290     PERFORM 600-FIND-TABLE-IX-BY-ISBN.                                   
004300     IF NOT WS-RECORD-FOUND                                               
004310         MOVE '02' TO LB-RESPONSE-CODE                                    
004320         GO TO 170-EXIT                                                   
004330     END-IF.                                                              
004340     SET BT-IX TO WS-FOUND-IX.                                            
004350     COMPUTE BT-AVAILABLE-STOCK(BT-IX) =                                  
004360             BT-AVAILABLE-STOCK(BT-IX) + LB-STOCK-DELTA.                  
004370     IF BT-AVAILABLE-STOCK(BT-IX) < 0                                     
004380         MOVE ZERO TO BT-AVAILABLE-STOCK(BT-IX)                           
004390     END-IF.                                                              
004400     IF BT-AVAILABLE-STOCK(BT-IX) > BT-TOTAL-STOCK(BT-IX)                 
004410         MOVE BT-TOTAL-STOCK(BT-IX)                                       
004420                            TO BT-AVAILABLE-STOCK(BT-IX)                  
004430     END-IF.                                                              
004440     MOVE BOOK-TABLE-ENTRY(BT-IX) TO LB-RESULT-ENTRY(1).                  
004450*                                                                         
004460 170-EXIT.                                                                
004470     EXIT.                                                                
004480*                                                                         
004490 600-FIND-TABLE-IX-BY-ISBN.                                               
004500*    LINEAR SCAN, NOT A KEYED READ - THE WHOLE CATALOGUE LIVES IN         
004510*    WORKING STORAGE FOR THE DURATION OF THE CALL, SO THERE IS NO         
004520*    INDEX STRUCTURE TO MAINTAIN BEYOND THIS LOOP.                        
004530     MOVE 'N' TO WS-FOUND-SW.                                             
004540     MOVE ZERO TO WS-FOUND-IX WS-TABLE-IX.                                
004550     PERFORM 605-SCAN-ISBN-MATCH                                          
004560             VARYING WS-TABLE-IX FROM 1 BY 1                              
004570             UNTIL WS-TABLE-IX > WS-BOOK-COUNT                            
004580                OR WS-RECORD-FOUND.                                       
004590*                                                                         
004600 605-SCAN-ISBN-MATCH.                                                     
004610     IF BT-ISBN-UPPER(WS-TABLE-IX) = WS-UPPER-OUT(1:20)                   
004620         MOVE 'Y' TO WS-FOUND-SW                                          
004630         MOVE WS-TABLE-IX TO WS-FOUND-IX                                  
004640     END-IF.                                                              
004650*                                                                         
004660 610-STAMP-DATE-ADDED.                                                    
004670*    PULLS TODAY'S DATE FOR THE NEW BOOK-TABLE ROW.  CURRENT-TIME         
004680*    RIDES ALONG SO THE ADD CAN BE TIME-STAMPED TO THE MINUTE.            
004690     PERFORM 990-GET-CURRENT-DATE.                                        
004700     ACCEPT CURRENT-TIME FROM TIME.                                       
004710*                                                                         
004720 620-COPY-ALL-TO-RESULT.                                                  
004730*    UNFILTERED LIST - ONE TABLE ROW IN, ONE RESULT ROW OUT, NO           
004740*    TEST AGAINST SEARCH TEXT.  CALLED FOR EVERY ROW IN THE TABLE.        
004750     SET BT-IX TO WS-TABLE-IX.                                            
004760     SET LB-RESULT-IX TO WS-TABLE-IX.                                     
004770     MOVE BOOK-TABLE-ENTRY(BT-IX) TO LB-RESULT-ENTRY(LB-RESULT-IX)        
004780*                                                                         
004790 630-SCAN-TITLE-MATCH.                                                    
004800*    SUBSTRING TEST ON TITLE.  NO INTRINSIC FUNCTIONS AVAILABLE,          
004810*    SO THE NEEDLE LENGTH IS TRIMMED AND THE HAYSTACK IS WALKED           
004820*    ONE POSITION AT A TIME VIA REFERENCE MODIFICATION.                   
004830     SET BT-IX TO WS-TABLE-IX.                                            
004840     MOVE SPACES TO WS-HAYSTACK.                                          
004850     MOVE BT-TITLE(BT-IX) TO WS-UPPER-IN(1:100).                          
004860     PERFORM 900-FOLD-TO-UPPER.                                           
004870     MOVE WS-UPPER-OUT(1:100) TO WS-HAYSTACK.                             
004880     PERFORM 920-BUILD-NEEDLE.                                            
004890     PERFORM 960-SCAN-FOR-SUBSTRING.                                      
004900     IF WS-SUBSTRING-FOUND                                                
004910         ADD 1 TO WS-MATCH-COUNT                                          
004920         SET LB-RESULT-IX TO WS-MATCH-COUNT                               
004930         MOVE BOOK-TABLE-ENTRY(BT-IX)                                     
004940                                TO LB-RESULT-ENTRY(LB-RESULT-IX)          
004950     END-IF.                                                              
004960*                                                                         
004970 640-SCAN-AUTHOR-MATCH.                                                   
004980*    KEPT SEPARATE FROM 630 EVEN THOUGH THE LOGIC IS IDENTICAL SHAPE -    
004990*    THIS SHOP PREFERS ONE PARAGRAPH PER COLUMN OVER A COLUMN-NAME        
005000*    PARAMETER, SO EACH SEARCH HAS ITS OWN HOME TO TKT AGAINST.           
005010*    SUBSTRING TEST ON AUTHOR NAME - SAME TECHNIQUE AS 630.               
005020     SET BT-IX TO WS-TABLE-IX.                                            
005030     MOVE SPACES TO WS-HAYSTACK.                                          
005040     MOVE BT-AUTHOR-NAME(BT-IX) TO WS-UPPER-IN(1:80).                     
005050     PERFORM 900-FOLD-TO-UPPER.                                           
005060     MOVE WS-UPPER-OUT(1:80) TO WS-HAYSTACK(1:80).                        
005070     PERFORM 920-BUILD-NEEDLE.                                            
005080     PERFORM 960-SCAN-FOR-SUBSTRING.                                      
005090     IF WS-SUBSTRING-FOUND                                                
005100         ADD 1 TO WS-MATCH-COUNT                                          
005110         SET LB-RESULT-IX TO WS-MATCH-COUNT                               
005120         MOVE BOOK-TABLE-ENTRY(BT-IX)                                     
005130                                TO LB-RESULT-ENTRY(LB-RESULT-IX)          
005140     END-IF.                                                              
005150*                                                                         
005160 920-BUILD-NEEDLE.                                                        
005170*    TRIMS LB-SEARCH-TEXT DOWN TO ITS SIGNIFICANT LENGTH SO THE           
005180*    SUBSTRING SCAN BELOW DOES NOT COMPARE AGAINST TRAILING               
005190*    SPACES THAT WOULD NEVER MATCH A REAL HAYSTACK POSITION.              
005200     MOVE SPACES TO WS-NEEDLE.                                            
005210     MOVE LB-SEARCH-TEXT TO WS-UPPER-IN.                                  
005220     PERFORM 905-FOLD-SEARCH-TEXT.                                        
005230     MOVE WS-UPPER-OUT(1:100) TO WS-NEEDLE.                               
005240     MOVE 100 TO WS-NEEDLE-LEN.                                           
005250     PERFORM 910-TRIM-NEEDLE                                              
005260             UNTIL WS-NEEDLE-LEN = 0                                      
005270                OR WS-NEEDLE(WS-NEEDLE-LEN:1) NOT = SPACE.                
005280*                                                                         
005290 910-TRIM-NEEDLE.                                                         
005300*    ONE CHARACTER OFF THE RIGHT OF THE NEEDLE PER CALL.                  
005310     SUBTRACT 1 FROM WS-NEEDLE-LEN.                                       
005320*                                                                         
005330 960-SCAN-FOR-SUBSTRING.                                                  
005340*    POSITION-BY-POSITION COMPARE, NOT AN INSPECT OR A LIBRARY CALL -     
005350*    THE ONLY PORTABLE SUBSTRING TEST AVAILABLE ON THIS COMPILER          
005360*    GENERATION WITHOUT REACHING FOR AN INTRINSIC FUNCTION.               
005370*    WALKS THE HAYSTACK LEFT TO RIGHT, ONE STARTING POSITION AT           
005380*    A TIME, UNTIL THE NEEDLE FITS OR THERE IS NO ROOM LEFT FOR           
005390*    IT TO FIT.  A ZERO-LENGTH NEEDLE NEVER MATCHES (TKT LB-0052).        
005400     MOVE 'N' TO WS-SUBSTRING-SW.                                         
005410     IF WS-NEEDLE-LEN > 0                                                 
005420         COMPUTE WS-LAST-START = 101 - WS-NEEDLE-LEN                      
005430         IF WS-LAST-START > 0                                             
005440             MOVE 1 TO WS-SCAN-POS                                        
005450             PERFORM 965-TEST-ONE-POSITION                                
005460                     UNTIL WS-SCAN-POS > WS-LAST-START                    
005470                        OR WS-SUBSTRING-FOUND                             
005480         END-IF                                                           
005490     END-IF.                                                              
005500*                                                                         
005510 965-TEST-ONE-POSITION.                                                   
005520*    ONE STARTING POSITION OF THE SCAN - A STRAIGHT REFERENCE             
005530*    MODIFICATION COMPARE, NO INTRINSIC FUNCTIONS INVOLVED.               
005540     IF WS-HAYSTACK(WS-SCAN-POS:WS-NEEDLE-LEN) =                          
005550                       WS-NEEDLE(1:WS-NEEDLE-LEN)                         
005560         MOVE 'Y' TO WS-SUBSTRING-SW                                      
005570     ELSE                                                                 
005580         ADD 1 TO WS-SCAN-POS                                             
005590     END-IF.                                                              
005600*                                                                         
005610 650-COMPACT-TABLE.                                                       
005620*    A DELETE LEAVES A HOLE IN THE MIDDLE OF THE TABLE - 655 SHIFTS       
005630*    EVERYTHING ABOVE THE HOLE DOWN ONE SLOT SO WS-BOOK-COUNT STAYS       
005640*    THE TRUE UPPER BOUND FOR EVERY OTHER PARAGRAPH'S SCAN LOOP.          
005650*    DELETE LEAVES NO HOLE - EVERY ROW BELOW THE DELETED ONE              
005660*    SHIFTS UP ONE SLOT SO WS-BOOK-COUNT STAYS A TIGHT BOUND ON           
005670*    THE OCCUPIED PART OF BOOK-TABLE-ENTRY.                               
005680     PERFORM 655-SHIFT-ONE-DOWN                                           
005690             VARYING WS-TABLE-IX FROM WS-FOUND-IX BY 1                    
005700             UNTIL WS-TABLE-IX >= WS-BOOK-COUNT.                          
005710     SUBTRACT 1 FROM WS-BOOK-COUNT.                                       
005720*                                                                         
005730 655-SHIFT-ONE-DOWN.                                                      
005740*    ONE SLOT OF THE SHIFT - ROW (WS-TABLE-IX + 1) MOVES DOWN             
005750*    INTO ROW WS-TABLE-IX.  WS-FOUND-IX IS BORROWED AS SCRATCH.           
005760     SET BT-IX TO WS-TABLE-IX.                                            
005770     COMPUTE WS-FOUND-IX = WS-TABLE-IX + 1.                               
005780     MOVE BOOK-TABLE-ENTRY(WS-FOUND-IX) TO BOOK-TABLE-ENTRY(BT-IX)        
005790*                                                                         
005800 700-OPEN-AND-LOAD-BOOKS.                                                 
005810*    EXTRACT/MERGE/REPLACE, NOT RANDOM ACCESS - THE WHOLE BOOKS FILE      
005820*    IS PULLED INTO BOOK-TABLE HERE AT ENTRY AND PUSHED BACK OUT BY       
005830*    790-REWRITE-BOOK-FILE AT EXIT; NOTHING IN BETWEEN TOUCHES DISK.      
005840*    STARTUP - READS BOOKFILE INTO BOOK-TABLE-ENTRY UP FRONT SO           
005850*    THE REST OF THE PROGRAM WORKS AGAINST STORAGE, NOT THE FILE.         
005860*    '35' ON THE OPEN MEANS THE FILE DOES NOT EXIST YET - TREATED         
005870*    AS A LEGITIMATE EMPTY LIBRARY, NOT AN ERROR (TKT LB-0018).           
005880     MOVE ZERO TO WS-BOOK-COUNT.                                          
005890     MOVE 'N' TO WS-BOOKFILE-EOF-SW.                                      
005900     OPEN INPUT BOOKFILE.                                                 
005910     IF WS-BOOKFILE-STATUS = '35'                                         
005920         MOVE 'Y' TO WS-BOOKFILE-EOF-SW                                   
005930     ELSE                                                                 
005940         IF NOT WS-BOOKFILE-OK                                            
005950             DISPLAY 'LIBBOOK - ERROR OPENING BOOKFILE, RC='              
005960                     WS-BOOKFILE-STATUS                                   
005970             MOVE 'Y' TO WS-BOOKFILE-EOF-SW                               
005980         END-IF                                                           
005990     END-IF.                                                              
006000     PERFORM 710-READ-BOOK-RECORD                                         
006010             UNTIL BOOKFILE-AT-EOF                                        
006020                OR WS-BOOK-COUNT >= WS-MAX-BOOKS.                         
006030     IF WS-BOOKFILE-STATUS NOT = '35'                                     
006040         CLOSE BOOKFILE                                                   
006050     END-IF.                                                              
006060*                                                                         
006070 710-READ-BOOK-RECORD.                                                    
006080*    READ INTO THE NEXT TABLE SLOT DIRECTLY, NOT A SCRATCH RECORD -       
006090*    ONE LESS MOVE PER ROW, WHICH MATTERED MORE WHEN THIS FILE WAS        
006100*    SMALLER AND THE SHOP STILL COUNTED EVERY STATEMENT ON A BATCH JOB.   
006110*    ONE GET OF THE LOAD LOOP.  WS-BOOK-COUNT IS BOTH THE ROW             
006120*    COUNTER AND THE SUBSCRIPT OF THE ROW JUST FILLED.                    
006130     READ BOOKFILE INTO WB-BOOK-RECORD                                    
006140         AT END MOVE 'Y' TO WS-BOOKFILE-EOF-SW.                           
006150     IF NOT BOOKFILE-AT-EOF                                               
006160         ADD 1 TO WS-BOOK-COUNT                                           
006170         SET BT-IX TO WS-BOOK-COUNT                                       
006180         MOVE WB-BOOK-RECORD TO BOOK-TABLE-ENTRY(BT-IX)                   
006190     END-IF.                                                              
006200*                                                                         
006210 790-REWRITE-BOOK-FILE.                                                   
006220*    WRITES THE WHOLE TABLE BACK, NOT JUST THE CHANGED ROW - THERE IS     
006230*    NO REWRITE-BY-KEY ON A LINE SEQUENTIAL FILE, SO EVERY CALL THAT      
006240*    MUTATES THE TABLE MUST GO THROUGH A FULL REPLACE ON THE WAY OUT.     
006250*    END-OF-RUN - THE WHOLE TABLE IS WRITTEN BACK OUT, REPLACING          
006260*    BOOKFILE WHOLESALE.  CHEAP AT THIS VOLUME, SIMPLE TO AUDIT.          
006270     OPEN OUTPUT BOOKFILE.                                                
006280     MOVE ZERO TO WS-TABLE-IX.                                            
006290     PERFORM 795-WRITE-ONE-BOOK                                           
006300             VARYING WS-TABLE-IX FROM 1 BY 1                              
006310             UNTIL WS-TABLE-IX > WS-BOOK-COUNT.                           
006320     CLOSE BOOKFILE.                                                      
006330*                                                                         
006340 795-WRITE-ONE-BOOK.                                                      
006350*    WRITES ONE TABLE ROW PER CALL SO 790-REWRITE-BOOK-FILE CAN LOOP      
006360*    OVER THE WHOLE TABLE WITHOUT KNOWING ANYTHING ABOUT THE RECORD       
006370*    LAYOUT ITSELF.                                                       
006380*    ONE PUT OF THE REWRITE LOOP.                                         
006390     SET BT-IX TO WS-TABLE-IX.                                            
006400     MOVE BOOK-TABLE-ENTRY(BT-IX) TO WB-BOOK-RECORD.                      
006410     WRITE BF-BOOK-RECORD FROM WB-BOOK-RECORD.                            
006420*                                                                         
006430 800-INIT-REPORT.                                                         
006440*    REPORT HEADING CARRIES TODAY'S DATE, NOT THE DATE-ADDED OF ANY       
006450*    ONE BOOK - 990-GET-CURRENT-DATE IS THE SAME ROUTINE EVERY OTHER      
006460*    PROGRAM IN THIS SUITE USES SO THE THREE REPORTS NEVER DRIFT.         
006470*    REPORTS / BOOK LISTING - PAGE HEADER AND COLUMN HEADER.              
006480*    RUN DATE COMES FROM 990, NOT FROM ANY FIELD ON THE RECORD.           
006490     PERFORM 990-GET-CURRENT-DATE.                                        
006500     MOVE WS-TODAY-CCYY    TO RPT-HDR-CCYY.                               
006510     MOVE WS-TODAY-MM      TO RPT-HDR-MM.                                 
006520     MOVE WS-TODAY-DD      TO RPT-HDR-DD.                                 
006530     OPEN OUTPUT BOOKRPT.                                                 
006540     WRITE BOOKRPT-RECORD FROM RPT-HEADER1                                
006550         AFTER ADVANCING TOP-OF-FORM.                                     
006560     WRITE BOOKRPT-RECORD FROM RPT-BOOK-COLUMN-HDR AFTER 2.               
006570*                                                                         
006580 810-PRINT-BOOK-LISTING.                                                  
006590*    PAGE BREAK ON LINE COUNT, NOT A FIXED NUMBER OF BOOKS - A WIDE       
006600*    CATALOGUE AND A NARROW ONE BOTH GET A READABLE PAGE, NOT JUST        
006610*    THE BIG SHOP'S CATALOGUE.                                            
006620*    REPORTS / BOOK LISTING - ONE LINE PER BOOK, NO CONTROL BREAKS        
006630     PERFORM 800-INIT-REPORT.                                             
006640     MOVE ZERO TO WS-TABLE-IX.                                            
006650     PERFORM 815-PRINT-ONE-BOOK-LINE                                      
006660             VARYING WS-TABLE-IX FROM 1 BY 1                              
006670             UNTIL WS-TABLE-IX > LB-MATCH-COUNT.                          
006680     MOVE LB-MATCH-COUNT TO RPT-TOTAL-BOOKS.                              
006690     WRITE BOOKRPT-RECORD FROM RPT-BOOK-COUNT-LINE AFTER 2.               
006700     CLOSE BOOKRPT.                                                       
006710*                                                                         
006720 815-PRINT-ONE-BOOK-LINE.                                                 
006730*    ONE DETAIL LINE.  STOCK IS PRINTED AS AVAILABLE/TOTAL SO             
006740*    THE READER DOES NOT HAVE TO FLIP BACK TO THE HEADER FOR IT.          
006750     SET LB-RESULT-IX TO WS-TABLE-IX.                                     
006760     MOVE RS-ISBN(LB-RESULT-IX)        TO RPT-ISBN.                       
006770     MOVE RS-TITLE(LB-RESULT-IX)       TO RPT-TITLE.                      
006780     MOVE RS-AUTHOR-NAME(LB-RESULT-IX) TO RPT-AUTHOR.                     
006790     MOVE RS-PUBLISHER(LB-RESULT-IX)   TO RPT-PUBLISHER.                  
006800     MOVE RS-PAGE-COUNT(LB-RESULT-IX)  TO RPT-PAGES.                      
006810     MOVE RS-CATEGORY(LB-RESULT-IX)    TO RPT-CATEGORY.                   
006820     MOVE RS-DESCRIPTION(LB-RESULT-IX) TO RPT-DESCRIPTION.                
006830     STRING RS-AVAILABLE-STOCK(LB-RESULT-IX) '/'                          
006840            RS-TOTAL-STOCK(LB-RESULT-IX)                                  
006850            DELIMITED BY SIZE INTO RPT-STOCK.                             
006860     WRITE BOOKRPT-RECORD FROM RPT-BOOK-DETAIL.                           
006870*                                                                         
006880 900-FOLD-TO-UPPER.                                                       
006890*    INSPECT CONVERTING, NOT AN INTRINSIC FUNCTION - THIS COMPILER        
006900*    GENERATION PREDATES UPPER-CASE() AND THE SHOP HAS NEVER HAD          
006910*    CAUSE TO REWRITE A WORKING ROUTINE JUST TO MODERNISE ITS SYNTAX.     
006920*    ERA-STANDARD CASE FOLD - INSPECT CONVERTING, NOT AN                  
006930*    INTRINSIC FUNCTION.  USED FOR EVERY CASE-INSENSITIVE KEY             
006940*    COMPARE (ISBN, TITLE, AUTHOR SEARCH TEXT).                           
006950     MOVE WS-UPPER-IN TO WS-UPPER-OUT.                                    
006960     INSPECT WS-UPPER-OUT                                                 
006970             CONVERTING                                                   
006980             'abcdefghijklmnopqrstuvwxyz'                                 
006990          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                
007000*                                                                         
007010 905-FOLD-SEARCH-TEXT.                                                    
007020     PERFORM 900-FOLD-TO-UPPER.                                           
007030*                                                                         
007040 990-GET-CURRENT-DATE.                                                    
007050*    SLIDING CENTURY WINDOW, NOT A FIXED ONE - TKT LB-0067 FOUND THE      
007060*    ORIGINAL CODE HARD-CODED 19, WHICH IS WHY THIS PARAGRAPH NOW         
007070*    OWNS THE ONLY CENTURY DECISION IN THE PROGRAM.                       
007080*    SINGLE SOURCE FOR TODAY'S DATE - SLIDES THE CENTURY OFF THE          
007090*    TWO-DIGIT YEAR RETURNED BY ACCEPT ... FROM DATE (TKT LB-0067).       
007100     ACCEPT CURRENT-DATE FROM DATE.                                       
007110     IF CURRENT-YEAR-2 < 50                                               
007120         MOVE 20 TO WS-TODAY-CENTURY                                      
007130     ELSE                                                                 
007140         MOVE 19 TO WS-TODAY-CENTURY                                      
007150     END-IF.                                                              
007160     MOVE WS-TODAY-CENTURY TO WS-TODAY-CCYY(1:2).                         
007170     MOVE CURRENT-YEAR-2   TO WS-TODAY-CCYY(3:2).                         
007180     MOVE CURRENT-MONTH    TO WS-TODAY-MM.                                
007190     MOVE CURRENT-DAY      TO WS-TODAY-DD.                                
