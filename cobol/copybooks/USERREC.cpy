000100*****************************************************************         
000110* USERREC   -  MEMBER MASTER RECORD FOR THE USER (MEMBER) FILE.           
000120*              REPLACING TAG ==:TAG:== WITH THE CALLER'S CHOSEN           
000130*              PREFIX, SAME CONVENTION AS BOOKREC/CUSTCOPY.               
000140*                                                                         
000150*    OWNER    -  LIBMEMB (MEMBER ROSTER SERVICE)                          
000160*    07/94    -  JJS  -  ORIGINAL LAYOUT, TICKET LB-0002.                 
000170*****************************************************************         
000180 01  :TAG:-USER-RECORD.                                                   
000190     05  :TAG:-USER-ID               PIC X(36).                           
000195     05  :TAG:-USER-ID-UPPER         PIC X(36).                           
000200     05  :TAG:-FIRST-NAME            PIC X(40).                           
000210     05  :TAG:-LAST-NAME             PIC X(40).                           
000220     05  :TAG:-PHONE-NUMBER          PIC X(20).                           
000230     05  :TAG:-EMAIL                 PIC X(60).                           
000240     05  :TAG:-EMAIL-UPPER           PIC X(60).                           
000250     05  :TAG:-ADDRESS               PIC X(100).                          
000260     05  :TAG:-REGISTRATION-DATE.                                         
000270         10  :TAG:-REG-CCYY          PIC 9(04).                           
000280         10  :TAG:-REG-MM            PIC 9(02).                           
000290         10  :TAG:-REG-DD            PIC 9(02).                           
000300     05  :TAG:-REGISTRATION-DATE-N REDEFINES                              
000310                  :TAG:-REGISTRATION-DATE    PIC 9(08).                   
000320     05  :TAG:-STATUS                PIC X(09).                           
000330         88  :TAG:-STATUS-ACTIVE          VALUE 'ACTIVE   '.              
000340         88  :TAG:-STATUS-PASSIVE         VALUE 'PASSIVE  '.              
000350         88  :TAG:-STATUS-SUSPENDED       VALUE 'SUSPENDED'.              
000360         88  :TAG:-STATUS-EXPIRED         VALUE 'EXPIRED  '.              
000370     05  FILLER                      PIC X(37).                           
