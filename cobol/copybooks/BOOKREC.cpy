000100*****************************************************************         
000110* BOOKREC   -  CATALOGUE MASTER RECORD FOR THE BOOK FILE.                 
000120*              REPLACING TAG ==:TAG:== WITH THE CALLER'S CHOSEN           
000130*              PREFIX, SHOP STANDARD FOR A RECORD SHARED BY MORE          
000140*              THAN ONE PROGRAM (SEE CUSTCOPY FOR PRECEDENT).             
000150*                                                                         
000160*    OWNER    -  LIBBOOK (BOOK CATALOGUE SERVICE)                         
000170*    07/94    -  JJS  -  ORIGINAL LAYOUT, TICKET LB-0001.                 
000180*****************************************************************         
000190 01  :TAG:-BOOK-RECORD.                                                   
000200     05  :TAG:-ISBN                  PIC X(20).                           
000210     05  :TAG:-ISBN-UPPER            PIC X(20).                           
000220     05  :TAG:-TITLE                 PIC X(100).                          
000230     05  :TAG:-AUTHOR-NAME           PIC X(80).                           
000240     05  :TAG:-PUBLISHER             PIC X(60).                           
000250     05  :TAG:-PAGE-COUNT            PIC 9(05).                           
000260     05  :TAG:-CATEGORY              PIC X(40).                           
000270     05  :TAG:-TOTAL-STOCK           PIC 9(05).                           
000280     05  :TAG:-AVAILABLE-STOCK       PIC 9(05).                           
000290     05  :TAG:-DESCRIPTION           PIC X(200).                          
000300     05  :TAG:-DATE-ADDED.                                                
000310         10  :TAG:-DATE-ADDED-CCYYMMDD PIC 9(08).                         
000320         10  :TAG:-DATE-ADDED-HHMM     PIC 9(04).                         
000330     05  :TAG:-DATE-ADDED-R  REDEFINES :TAG:-DATE-ADDED.                  
000340         10  :TAG:-DA-CCYY            PIC 9(04).                          
000350         10  :TAG:-DA-MM              PIC 9(02).                          
000360         10  :TAG:-DA-DD              PIC 9(02).                          
000370         10  :TAG:-DA-HHMM            PIC 9(04).                          
000380     05  FILLER                      PIC X(20).                           
