000100*****************************************************************         
000110* LOANREC   -  BORROWING LEDGER RECORD FOR THE BORROWINGS FILE.           
000120*              REPLACING TAG ==:TAG:== WITH THE CALLER'S CHOSEN           
000130*              PREFIX, SAME CONVENTION AS BOOKREC/CUSTCOPY.               
000140*                                                                         
000150*    OWNER    -  LIBLOAN (BORROW / RETURN TRANSACTION ENGINE)             
000160*    07/94    -  JJS  -  ORIGINAL LAYOUT, TICKET LB-0003.                 
000170*****************************************************************         
000180 01  :TAG:-LOAN-RECORD.                                                   
000190     05  :TAG:-RECORD-ID             PIC X(36).                           
000200     05  :TAG:-BOOK-ISBN             PIC X(20).                           
000210     05  :TAG:-BOOK-ISBN-UPPER       PIC X(20).                           
000220     05  :TAG:-USER-ID               PIC X(36).                           
000230     05  :TAG:-BORROW-DATE           PIC 9(08).                           
000240     05  :TAG:-DUE-DATE              PIC 9(08).                           
000250     05  :TAG:-RETURN-DATE           PIC 9(08).                           
000260     05  :TAG:-DUE-DATE-R  REDEFINES :TAG:-DUE-DATE.                      
000270         10  :TAG:-DUE-CCYY          PIC 9(04).                           
000280         10  :TAG:-DUE-MM            PIC 9(02).                           
000290         10  :TAG:-DUE-DD            PIC 9(02).                           
000300     05  :TAG:-STATUS                PIC X(08).                           
000310         88  :TAG:-STATUS-BORROWED        VALUE 'BORROWED'.               
000320         88  :TAG:-STATUS-RETURNED        VALUE 'RETURNED'.               
000330         88  :TAG:-STATUS-OVERDUE         VALUE 'OVERDUE '.               
000340     05  FILLER                      PIC X(26).                           
